000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : CTZSAL1                                        *
000400*   APLICACION : BOLSA DE VALORES - ETIQUETADO DE COTIZACIONES  *
000500*   DESCRIPCION: LAYOUT DEL REGISTRO DE SALIDA (COTIZACION YA    *
000600*               LIMPIA, VALIDADA Y ETIQUETADA) DEL ARCHIVO       *
000700*               CTZSAL.  LINE SEQUENTIAL, ESCRITO EN ORDEN       *
000800*               ASCENDENTE DE FECHA.                             *
000900*   LONGITUD  : 172 POSICIONES                                   *
001000*                                                                *
001100*   MISMO ORDEN DE CAMPOS QUE CTZENT1 (FECHA, CODIGO, APERTURA,  *
001200*   MAXIMO, MINIMO, CIERRE, VOLUMEN) MAS LAS DOS BANDERAS DE     *
001300*   ETIQUETA.  A ESTE PUNTO LOS CAMPOS YA NO PUEDEN VENIR EN     *
001400*   BLANCO PORQUE YA PASARON POR 510-RELLENAR-FALTANTES Y        *
001500*   520-REPARAR-PRECIOS.                                         *
001600*                                                                *
001700*   LOS CAMPOS DESDE CTZS-MERCADO HASTA CTZS-VERSION-PROGRAMA    *
001800*   SON IDENTIFICACION/BITACORA DE SALIDA; ETQCOT1 NO LOS        *
001900*   MUEVE (QUEDAN EN SUS VALORES DE INICIALIZACION EN CADA       *
002000*   RENGLON ESCRITO) HASTA QUE SE DEFINA QUIEN LOS CONSUME.      *
002100*                                                                *
002200******************************************************************
002300*   HISTORIAL DE CAMBIOS AL LAYOUT                               *
002400*   ---------------------------------------------------------   *
002500*   21/07/2023  PEDR CREACION ORIGINAL PARA ETQCOT1 (TICKET      *
002600*               BPM/RATIONAL 241903).  MISMO ORDEN DE CAMPOS     *
002700*               QUE CTZENT1, MAS CTZS-ETQ-FUERTE Y               *
002800*               CTZS-ETQ-COMPRA.                                 *
002900*   09/02/2024  MCH  SE CONFIRMA CON EL AREA DE BOLSA QUE NO SE  *
003000*               REQUIERE RESERVA DE CRECIMIENTO EN ESTE LAYOUT  *
003100*               (A DIFERENCIA DE CTZENT1, QUE SI LA TRAE).       *
003200*   10/01/2025  JMZ  AUDITORIA DE ESTANDARES (BPM/RATIONAL       *
003300*               250110) REVIERTE LA NOTA DEL 09/02/2024: SE      *
003400*               AMPLIA DE 80 A 172 POSICIONES CON MERCADO/       *
003500*               ISIN/CIERRE AJUSTADO/MONTO NEGOCIADO Y CON LA    *
003600*               BITACORA DE PROCESO (LOTE/FECHA/USUARIO/         *
003700*               VERSION) QUE EL AREA DE CONTROL INTERNO PIDE     *
003800*               EN TODO LAYOUT DE SALIDA NUEVO.                  *
003900******************************************************************
004000 01  REG-CTZSAL.
004100*--------------------------------------------------------------*
004200*    FECHA Y CODIGO - MISMO FORMATO QUE EL REGISTRO DE ENTRADA. *
004300*--------------------------------------------------------------*
004400     02  CTZS-FECHA               PIC X(10).
004500     02  FILLER                   PIC X(01).
004600     02  CTZS-CODIGO              PIC X(05).
004700     02  FILLER                   PIC X(01).
004800*--------------------------------------------------------------*
004900*    IDENTIFICACION DE MERCADO/INSTRUMENTO - RESERVADA, IGUAL   *
005000*    QUE EN CTZENT1; NO SE MUEVE EN 801-ESCRIBE-UN-REGISTRO.    *
005100*--------------------------------------------------------------*
005200     02  CTZS-MERCADO             PIC X(04).
005300     02  FILLER                   PIC X(01).
005400     02  CTZS-ISIN                PIC X(12).
005500     02  FILLER                   PIC X(01).
005600*--------------------------------------------------------------*
005700*    PRECIOS YA LIMPIOS.  MAXIMO Y MINIMO YA REPARADOS PARA     *
005800*    QUE MAXIMO = MAYOR(APERTURA,MAXIMO,MINIMO,CIERRE) Y        *
005900*    MINIMO = MENOR DE LOS MISMOS CUATRO (520-REPARAR-PRECIOS). *
006000*--------------------------------------------------------------*
006100     02  CTZS-APERTURA            PIC S9(7)V99.
006200     02  FILLER                   PIC X(01).
006300     02  CTZS-MAXIMO              PIC S9(7)V99.
006400     02  FILLER                   PIC X(01).
006500     02  CTZS-MINIMO              PIC S9(7)V99.
006600     02  FILLER                   PIC X(01).
006700     02  CTZS-CIERRE              PIC S9(7)V99.
006800     02  FILLER                   PIC X(01).
006900*--------------------------------------------------------------*
007000*    CIERRE AJUSTADO - RESERVADO, PASA DIRECTO DE CTZENT1 SIN   *
007100*    QUE ETQCOT1 LO TOQUE (VER CTZE-CIERRE-AJUSTADO).           *
007200*--------------------------------------------------------------*
007300     02  CTZS-CIERRE-AJUSTADO     PIC S9(7)V99.
007400     02  FILLER                   PIC X(01).
007500*--------------------------------------------------------------*
007600*    VOLUMEN YA ACOTADO A NO-NEGATIVO, MAS EL MONTO NEGOCIADO   *
007700*    (RESERVADO, NO VALIDADO POR ESTE PROGRAMA).                *
007800*--------------------------------------------------------------*
007900     02  CTZS-VOLUMEN             PIC S9(12).
008000     02  FILLER                   PIC X(01).
008100     02  CTZS-MONTO-NEGOCIADO     PIC S9(13)V99.
008200     02  FILLER                   PIC X(01).
008300*--------------------------------------------------------------*
008400*    BANDERAS DE ETIQUETA - VER 700-ETIQUETAR-COTIZACIONES.     *
008500*    1 = SE CUMPLE LA SEÑAL, 0 = NO SE CUMPLE.                  *
008600*--------------------------------------------------------------*
008700     02  CTZS-ETQ-FUERTE          PIC 9(01).
008800         88  HAY-SENAL-FUERTE             VALUE 1.
008900     02  FILLER                   PIC X(01).
009000     02  CTZS-ETQ-COMPRA          PIC 9(01).
009100         88  HAY-SENAL-COMPRA             VALUE 1.
009200     02  FILLER                   PIC X(01).
009300*--------------------------------------------------------------*
009400*    BITACORA DE PROCESO (LOTE, FECHA, USUARIO Y VERSION DEL    *
009500*    PROGRAMA QUE ESCRIBIO EL RENGLON) - PEDIDA POR CONTROL     *
009600*    INTERNO, NO POR EL AREA DE BOLSA; ETQCOT1 NO LA LLENA.     *
009700*--------------------------------------------------------------*
009800     02  CTZS-LOTE-PROCESO        PIC X(08).
009900     02  FILLER                   PIC X(01).
010000     02  CTZS-FECHA-PROCESO       PIC X(10).
010100     02  FILLER                   PIC X(01).
010200     02  CTZS-USUARIO-PROCESO     PIC X(08).
010300     02  FILLER                   PIC X(01).
010400     02  CTZS-VERSION-PROGRAMA    PIC X(04).
010500     02  FILLER                   PIC X(01).
010600*--------------------------------------------------------------*
010700*    RESERVA PARA CRECIMIENTO FUTURO DEL LAYOUT.                *
010800*--------------------------------------------------------------*
010900     02  FILLER                   PIC X(20).
