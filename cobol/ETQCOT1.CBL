000100******************************************************************
000200* FECHA       : 14/03/1986                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (ERD)                              *
000400* APLICACION  : BOLSA DE VALORES                                 *
000500* PROGRAMA    : ETQCOT1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LAS COTIZACIONES DIARIAS DE UNA ACCION       *
000800*             : (ARCHIVO CTZENT), LAS RESTRINGE AL RANGO DE      *
000900*             : FECHAS SOLICITADO, LAS ORDENA, LES QUITA         *
001000*             : REPETIDOS, LES RELLENA FALTANTES Y REPARA        *
001100*             : MAXIMO/MINIMO, LAS VALIDA Y LES ASIGNA LAS       *
001200*             : SEÑALES STRONG BUY Y BUY SEGUN EL MAXIMO FUTURO  *
001300*             : DE LAS PROXIMAS 10 Y 15 RUEDAS CONTRA EL CIERRE  *
001400*             : DEL DIA.  ESCRIBE CTZSAL Y EL REPORTE.          *
001500* ARCHIVOS    : CTZENT=ENTRADA (LS), CTZSAL=SALIDA (LS)          *
001600* ACCION (ES) : R=REPORTE, K=ARCHIVO                             *
001700* INSTALADO   : 14/03/1986                                       *
001800* BPM/RATIONAL: 241903                                           *
001900* NOMBRE      : ETIQUETADO DE COTIZACIONES DIARIAS               *
002000* DESCRIPCION : SE AGREGA ETIQUETADO STRONG BUY/BUY (2023)       *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    ETQCOT1.
002400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002500 INSTALLATION.  GERENCIA DE SISTEMAS - AREA BOLSA DE VALORES.
002600 DATE-WRITTEN.  14/03/1986.
002700 DATE-COMPILED.
002800 SECURITY.      USO INTERNO - PROHIBIDA SU DIVULGACION A TERCEROS.
002900******************************************************************
003000*   HISTORIAL DE CAMBIOS AL PROGRAMA                             *
003100*   -----------------------------------------------------------  *
003200*   14/03/1986  ERD   CREACION ORIGINAL.  REPORTE DIARIO DE      *
003300*                 COTIZACIONES (APERTURA/MAXIMO/MINIMO/CIERRE)   *
003400*                 DE UNA SOLA ACCION, SIN ORDENAMIENTO NI        *
003500*                 VALIDACION, PARA LA MESA DE BOLSA.             *
003600*   22/11/1988  ERD   SE AGREGA CAMPO VOLUMEN NEGOCIADO AL       *
003700*                 REPORTE, A PEDIDO DEL AREA DE BOLSA.           *
003800*   05/06/1991  MCH   SE AGREGA 400-ORDENAR-TABLA (SELECCION)    *
003900*                 PORQUE CTZENT NO LLEGA GARANTIZADO EN ORDEN.   *
004000*   19/02/1993  ERD   SE AGREGA 500-ELIMINAR-DUPLICADOS; EL      *
004100*                 PROVEEDOR A VECES MANDA LA MISMA RUEDA DOS     *
004200*                 VECES EN UNA MISMA CORRIDA.                    *
004300*   14/09/1998  MCH   REVISION Y2K DEL PROGRAMA (ACOMPAÑA A LA   *
004400*                 DE CTZENT1): CTZE-FECHA SE TRATA SIEMPRE COMO  *
004500*                 AAAA-MM-DD, SIN COMPARAR SOLO LOS DOS          *
004600*                 ULTIMOS DIGITOS DEL ANIO EN NINGUN PUNTO.      *
004700*   11/04/2002  CGR   SE AGREGA 510-RELLENAR-FALTANTES           *
004800*                 (ADELANTE Y ATRAS) PARA LOS DIAS SIN DATO.     *
004900*   30/01/2009  MCH   SE AGREGA 520-REPARAR-PRECIOS Y            *
005000*                 600-VALIDAR-DATOS (SOLO INFORMATIVO).          *
005100*   21/07/2023  PEDR  BPM/RATIONAL 241903.  SE AGREGA            *
005200*                 700-ETIQUETAR-COTIZACIONES (STRONG BUY/BUY)    *
005300*                 Y SE REESCRIBE 850-IMPRIMIR-REPORTE SOBRE EL   *
005400*                 ESQUELETO DE APERTURA/CIERRE DE MORAS1.        *
005500*   04/08/2023  PEDR  SE REESCRIBE 400-ORDENAR-TABLA SOBRE LA    *
005600*                 TABLA EN MEMORIA (ANTES ERA SOBRE EL ARCHIVO). *
005700*   18/08/2023  MCH   SE REESCRIBE 510-RELLENAR-FALTANTES SOBRE  *
005800*                 LA MISMA TABLA (ADELANTE Y ATRAS).             *
005900*   15/09/2023  MCH   SE AGREGAN LAS VENTANAS DE 10 Y 15 RUEDAS  *
006000*                 A 700-ETIQUETAR-COTIZACIONES (STRONG/BUY).     *
006100*   29/09/2023  PEDR  PRUEBA INTEGRAL CONTRA BOLSA; SE AJUSTA    *
006200*                 850-IMPRIMIR-REPORTE A FORMATO SOLICITADO POR  *
006300*                 EL AREA (CONTEO, PORCENTAJE Y LISTADO).        *
006400*   13/10/2023  CGR   SE CORRIGE 521-REPARA-UNA-FILA: EL NUEVO   *
006500*                 MAXIMO/MINIMO DEBIA CALCULARSE SOBRE LOS 4   *
006600*                 PRECIOS ORIGINALES, NO SOBRE VALORES YA        *
006700*                 REPARADOS.  DEFECTO REAL (TICKET 242558).    *
006800*   27/10/2023  CGR   SE AGREGA 390-VALIDA-CARGA-VACIA PARA      *
006900*                 ABORTAR SI EL RANGO DE FECHAS NO TRAE NINGUNA  *
007000*                 COTIZACION (ANTES TRONABA POR SUBINDICE CERO). *
007100*   09/02/2024  MCH   AJUSTE DE LAYOUT CTZSAL1 (VER COPYBOOK).   *
007200*                 SIN CAMBIO DE LOGICA EN ESTE PROGRAMA.         *
007300*   22/03/2024  PEDR  SE ACLARA EN COMENTARIOS QUE EL GUARDA DE  *
007400*                 700-ETIQUETAR-COTIZACIONES (CIERRE AUSENTE O   *
007500*                 MENOR/IGUAL A CERO) DEJA AMBAS SEÑALES EN 0. *
007600*   30/05/2024  CGR   REVISION ANUAL DE ESTANDARES - SIN CAMBIO  *
007700*                 DE LOGICA. SE AJUSTAN COMENTARIOS DE CABECERA*
007800*   10/01/2025  JMZ   AUDITORIA DE ESTANDARES (BPM/RATIONAL      *
007900*                 250110): LOS ESCRITORIOS SUELTOS DE ETIQUETADO *
008000*                 Y REPORTE PASAN A 77, 200-ABRIR-ARCHIVOS USA   *
008100*                 GO TO A UN SOLO CIERRE POR ERROR Y EL REPORTE  *
008200*                 850 USA PERFORM ... THRU ... -E EN VEZ DE      *
008300*                 PERFORM SUELTOS.  SIN CAMBIO DE LOGICA.        *
008400*   25/04/2025  JMZ   SEGUNDA VUELTA DE LA AUDITORIA DE          *
008500*                 ESTANDARES (BPM/RATIONAL 250425).  DOS AJUSTES:*
008600*                 (1) 852-IMPRIME-VALIDACION AHORA DISTINGUE,    *
008700*                 PARA CADA UNO DE LOS CINCO CAMPOS OBLIGATORIOS *
008800*                 (FECHA/APERTURA/MAXIMO/MINIMO/CIERRE), ENTRE   *
008900*                 "FALTO EN ALGUNAS FILAS" (EL CONTEO PARCIAL DE *
009000*                 SIEMPRE) Y "FALTO EN TODAS LAS FILAS DE LA     *
009100*                 CORRIDA" (CONTADOR = WKS-NUM-REGS), PORQUE     *
009200*                 CONTROL INTERNO SEÑALO QUE AMBOS CASOS SE      *
009300*                 REPORTABAN IGUAL Y SON PROBLEMAS DE FUENTE DE  *
009400*                 DATOS DISTINTOS (UNA RUEDA SUELTA VS. UNA      *
009500*                 COLUMNA ENTERA VACIA EN CTZENT).  (2) SE AMPLIA*
009600*                 LA DOCUMENTACION INTERNA DEL PROGRAMA (NINGUN  *
009700*                 CAMBIO DE LOGICA FUERA DE (1)) PORQUE LA       *
009800*                 AUDITORIA OBSERVO QUE LOS PARRAFOS TENIAN SOLO *
009900*                 EL ENCABEZADO Y NO EXPLICABAN EL PORQUE DE     *
010000*                 CADA PASO PARA QUIEN TOME EL PROGRAMA DESPUES. *
010100******************************************************************
010200******************************************************************
010300*   CLASE-DIGITOS SE USA EN LAS PRUEBAS IS NOT NUMERIC DE        *
010400*   321-CARGA-CAMPOS-NUMERICOS, AL ESTILO DE JM47ADM; C01 QUEDA  *
010500*   DECLARADO AUNQUE ESTE PROGRAMA NO USA IMPRESORA DE CARRETE   *
010600*   (SOLO SYSOUT), PORQUE ASI LO TRAE EL ESQUELETO DE MORAS1.    *
010700******************************************************************
010800 ENVIRONMENT DIVISION.
010900 CONFIGURATION SECTION.
011000 SOURCE-COMPUTER.  IBM-370.
011100 OBJECT-COMPUTER.  IBM-370.
011200 SPECIAL-NAMES.
011300     C01 IS TOP-OF-FORM
011400     CLASS CLASE-DIGITOS   IS '0' THRU '9'.
011500 INPUT-OUTPUT SECTION.
011600 FILE-CONTROL.
011700*    CTZENT (ENTRADA) Y CTZSAL (SALIDA) SON LINE SEQUENTIAL,
011800*    IGUAL QUE EN MORAS1; NO SE USA ACCESO INDEXADO PORQUE AMBOS
011900*    ARCHIVOS SE RECORREN COMPLETOS, NUNCA POR CLAVE.
012000     SELECT CTZENT ASSIGN TO CTZENT
012100            ORGANIZATION IS LINE SEQUENTIAL
012200            FILE STATUS  IS FS-CTZENT.
012300     SELECT CTZSAL ASSIGN TO CTZSAL
012400            ORGANIZATION IS LINE SEQUENTIAL
012500            FILE STATUS  IS FS-CTZSAL.
012600 DATA DIVISION.
012700 FILE SECTION.
012800*    EL LAYOUT DE ENTRADA (CTZENT1) TRAE LA VISTA REDEFINIDA
012900*    REG-CTZENT-NUM PARA LAS PRUEBAS NUMERICAS DE 321; VER EL
013000*    PROPIO COPYBOOK PARA EL DETALLE CAMPO POR CAMPO.
013100 FD  CTZENT
013200     RECORDING MODE IS F.
013300     COPY CTZENT1.
013400*    EL LAYOUT DE SALIDA (CTZSAL1) LLEVA LOS MISMOS CAMPOS MAS
013500*    LAS DOS BANDERAS DE ETIQUETA Y LA BITACORA DE PROCESO QUE
013600*    PIDE CONTROL INTERNO (VER HISTORIAL DEL COPYBOOK).
013700 FD  CTZSAL
013800     RECORDING MODE IS F.
013900     COPY CTZSAL1.
014000 WORKING-STORAGE SECTION.
014100******************************************************************
014200*   CAMPOS SUELTOS DE TRABAJO DEL ETIQUETADO Y DEL REPORTE, AL   *
014300*   ESTILO DE LOS 77 DE JM47ADM - NO FORMAN GRUPO, SOLO SE USAN  *
014400*   COMO ESCRITORIO DE UNA SECCION A LA VEZ.                     *
014500******************************************************************
014600*       LARGO DE LAS DOS VENTANAS DE ETIQUETADO (710-BUSCA-
014700*       MAXIMO-ADELANTE) - 10 RUEDAS PARA STRONG BUY, 15 PARA
014800*       BUY, FIJADAS POR EL AREA DE BOLSA EN LA SOLICITUD
014900*       ORIGINAL (BPM/RATIONAL 241903).
015000    77  WKS-VENTANA-FUERTE       PIC 9(02) COMP VALUE 10.
015100    77  WKS-VENTANA-COMPRA       PIC 9(02) COMP VALUE 15.
015200*       BANDERA DE VENTANA SIN FILAS ADELANTE (FIN DEL RANGO).
015300    77  WKS-VENT-VACIA           PIC 9(01) VALUE ZEROS.
015400        88  VENTANA-VACIA                   VALUE 1.
015500*       FACTORES DE COMPARACION CONTRA EL CIERRE (1.25 = 25% DE
015600*       ALZA PARA STRONG BUY, 1.18 = 18% PARA BUY).
015700    77  WKS-FACTOR-FUERTE        PIC 9V99 VALUE 1.25.
015800    77  WKS-FACTOR-COMPRA        PIC 9V99 VALUE 1.18.
015900*       MASCARAS DE EDICION PARA EL REPORTE (851/852/853).
016000    77  WKS-MASCARA-CANT         PIC Z,ZZZ,ZZ9.
016100    77  WKS-MASCARA-PORC         PIC ZZ9.99.
016200*       ESCRITORIO DE 520-REPARAR-PRECIOS Y 601-VALIDA-UNA-FILA
016300*       PARA EL MAXIMO/MINIMO RECALCULADO DE LOS CUATRO PRECIOS.
016400    77  WKS-NUEVO-MAXIMO         PIC S9(7)V99 VALUE ZEROS.
016500    77  WKS-NUEVO-MINIMO         PIC S9(7)V99 VALUE ZEROS.
016600******************************************************************
016700*   CAMPOS GENERALES DE TRABAJO Y DE ESTADO DE ARCHIVOS          *
016800******************************************************************
016900 01  WKS-CAMPOS-DE-TRABAJO.
017000*       WKS-PROGRAMA/WKS-ARCHIVO: IDENTIFICACION PARA MENSAJES
017100*       DE ERROR, AL ESTILO DE LOS PROGRAMAS DE ESTA AREA.
017200     02  WKS-PROGRAMA             PIC X(08) VALUE 'ETQCOT1'.
017300     02  WKS-ARCHIVO              PIC X(08) VALUE SPACES.
017400*       FILE STATUS DE CADA ARCHIVO Y BANDERA DE FIN DE CTZENT.
017500     02  FS-CTZENT                PIC 9(02) VALUE ZEROS.
017600     02  FS-CTZSAL                PIC 9(02) VALUE ZEROS.
017700     02  WKS-FIN-CTZENT           PIC 9(01) VALUE ZEROS.
017800         88  FIN-CTZENT                      VALUE 1.
017900*       WKS-NUM-REGS ES EL CONTADOR MAESTRO DE FILAS DE LA
018000*       TABLA EN MEMORIA; CAMBIA DE VALOR EN VARIOS PUNTOS DEL
018100*       BATCH (CARGA, ELIMINACION DE DUPLICADOS) Y ES EL LIMITE
018200*       DE OCCURS DEPENDING ON DE WKS-TABLA-COTIZACIONES.
018300     02  WKS-NUM-REGS             PIC 9(05) COMP VALUE ZEROS.
018400     02  WKS-NUM-CARGADOS         PIC 9(05) COMP VALUE ZEROS.
018500     02  WKS-NUM-LEIDOS           PIC 9(07) COMP VALUE ZEROS.
018600*       CONTADORES PARA EL ENCABEZADO Y LA ESTADISTICA DEL
018700*       REPORTE (851/853); NO PARTICIPAN EN LA LOGICA DE NEGOCIO.
018800     02  WKS-CONT-DUPLICADOS      PIC 9(05) COMP VALUE ZEROS.
018900     02  WKS-CONT-FUERTE          PIC 9(05) COMP VALUE ZEROS.
019000     02  WKS-CONT-COMPRA          PIC 9(05) COMP VALUE ZEROS.
019100     02  FILLER                   PIC X(04) VALUE SPACES.
019200******************************************************************
019300*   PARAMETROS DEL JOB (CODIGO, FECHA INICIO, FECHA FIN)         *
019400******************************************************************
019500 01  WKS-PARM-JOB.
019600*       LOS TRES PARAMETROS LLEGAN POR ACCEPT ... FROM
019700*       COMMAND-LINE EN 100-ACEPTAR-PARAMETROS Y NO SE VUELVEN
019800*       A TOCAR DESPUES - SE REPITEN EN EL ENCABEZADO DEL
019900*       REPORTE (851) PARA QUE EL OPERADOR CONFIRME QUE EL JOB
020000*       CORRIO CON LOS PARAMETROS QUE ESPERABA.
020100     02  WKS-PARM-CODIGO          PIC X(05).
020200     02  FILLER                   PIC X(01).
020300     02  WKS-PARM-FECHA-INI       PIC X(10).
020400     02  FILLER                   PIC X(01).
020500     02  WKS-PARM-FECHA-FIN       PIC X(10).
020600     02  FILLER                   PIC X(03).
020700******************************************************************
020800*   SUBINDICES Y CONTADORES DE TRABAJO DEL ORDENAMIENTO,         *
020900*   DE LA COMPACTACION DE DUPLICADOS Y DE LAS VENTANAS DE        *
021000*   ETIQUETADO.  TODOS EN COMP POR TRATARSE DE CONTADORES/       *
021100*   SUBINDICES DE TABLA.                                         *
021200******************************************************************
021300 01  WKS-SUBINDICES.
021400*       WKS-I ES EL SUBINDICE PRINCIPAL DE LA TABLA, REUTILIZADO
021500*       POR CASI TODAS LAS SECCIONES; WKS-J Y WKS-K SON
021600*       SUBINDICES SECUNDARIOS (ORDENAMIENTO Y BUSQUEDA DE
021700*       VENTANA, RESPECTIVAMENTE).
021800     02  WKS-I                    PIC 9(05) COMP VALUE ZEROS.
021900     02  WKS-J                    PIC 9(05) COMP VALUE ZEROS.
022000     02  WKS-K                    PIC 9(05) COMP VALUE ZEROS.
022100*       WKS-MINPOS/WKS-DESDE-ORDEN: ESCRITORIO DE
022200*       400-ORDENAR-TABLA.  WKS-POS-COMPACTA: ESCRITORIO DE
022300*       500-ELIMINAR-DUPLICADOS.
022400     02  WKS-MINPOS               PIC 9(05) COMP VALUE ZEROS.
022500     02  WKS-POS-COMPACTA         PIC 9(05) COMP VALUE ZEROS.
022600     02  WKS-DESDE-ORDEN          PIC 9(05) COMP VALUE ZEROS.
022700*       LIMITES Y LARGO DE LA VENTANA DE ETIQUETADO (VER
022800*       710-BUSCA-MAXIMO-ADELANTE); WKS-TOPE-20 ES EL LIMITE DEL
022900*       LISTADO DE PRIMEROS 20 (854).
023000     02  WKS-VENT-DESDE           PIC 9(05) COMP VALUE ZEROS.
023100     02  WKS-VENT-HASTA           PIC 9(05) COMP VALUE ZEROS.
023200     02  WKS-VENT-LARGO           PIC 9(02) COMP VALUE ZEROS.
023300     02  WKS-TOPE-20              PIC 9(05) COMP VALUE ZEROS.
023400     02  FILLER                   PIC X(04) VALUE SPACES.
023500******************************************************************
023600*   VENTANA DE BUSQUEDA HACIA ADELANTE (710-BUSCA-MAXIMO-ADELANTE*
023700*   USA WKS-VENT-MAX/WKS-CIERRE-ACTUAL COMO ESCRITORIO DE UNA    *
023800*   SOLA FILA POR VEZ, NO COMO TABLA).                           *
023900******************************************************************
024000 01  WKS-VENT-MAX                 PIC S9(7)V99 VALUE ZEROS.
024100 01  WKS-CIERRE-ACTUAL            PIC S9(7)V99 VALUE ZEROS.
024200 01  WKS-UMBRAL-CALC              PIC S9(9)V9(4) COMP VALUE ZEROS.
024300******************************************************************
024400*   PORCENTAJES DE LA ESTADISTICA DE ETIQUETAS (2 DECIMALES,     *
024500*   REDONDEO HACIA ARRIBA DESDE 0.5).                            *
024600******************************************************************
024700 01  WKS-PORC-FUERTE              PIC 9(03)V9(02) VALUE ZEROS.
024800 01  WKS-PORC-COMPRA              PIC 9(03)V9(02) VALUE ZEROS.
024900******************************************************************
025000*   RANGO DE FECHAS REALMENTE CARGADO (MINIMO Y MAXIMO DE LA     *
025100*   TABLA YA ORDENADA) - SE IMPRIME EN EL ENCABEZADO DEL REPORTE.*
025200*   LA VISTA REDEFINIDA SE USA SOLO PARA MOSTRARLO EN FORMATO    *
025300*   DD/MM/AAAA, ESTILO QUE USABA MORAS1 CON WKS-FECHA-R.        *
025400******************************************************************
025500 01  WKS-FECHA-MIN                PIC X(10) VALUE SPACES.
025600 01  WKS-FECHA-MIN-R REDEFINES WKS-FECHA-MIN.
025700     02  WKS-FMIN-ANIO            PIC X(04).
025800     02  FILLER                   PIC X(01).
025900     02  WKS-FMIN-MES             PIC X(02).
026000     02  FILLER                   PIC X(01).
026100     02  WKS-FMIN-DIA             PIC X(02).
026200 01  WKS-FECHA-MAX                PIC X(10) VALUE SPACES.
026300 01  WKS-FECHA-MAX-R REDEFINES WKS-FECHA-MAX.
026400     02  WKS-FMAX-ANIO            PIC X(04).
026500     02  FILLER                   PIC X(01).
026600     02  WKS-FMAX-MES             PIC X(02).
026700     02  FILLER                   PIC X(01).
026800     02  WKS-FMAX-DIA             PIC X(02).
026900******************************************************************
027000*   CONTADORES DE VALIDACION (600-VALIDAR-DATOS).  TODOS EN COMP.*
027100******************************************************************
027200 01  WKS-CONTADORES-VALIDACION.
027300*       LOS CINCO "FALTA" SON CONTEO PARCIAL DE FILAS CON ESE
027400*       CAMPO AUSENTE; 852-IMPRIME-VALIDACION LOS COMPARA CONTRA
027500*       WKS-NUM-REGS PARA DETECTAR "AUSENTE EN TODOS".
027600     02  WKS-VAL-FALTA-FECHA      PIC 9(05) COMP VALUE ZEROS.
027700     02  WKS-VAL-FALTA-APERTURA   PIC 9(05) COMP VALUE ZEROS.
027800     02  WKS-VAL-FALTA-MAXIMO     PIC 9(05) COMP VALUE ZEROS.
027900     02  WKS-VAL-FALTA-MINIMO     PIC 9(05) COMP VALUE ZEROS.
028000     02  WKS-VAL-FALTA-CIERRE     PIC 9(05) COMP VALUE ZEROS.
028100*       LOS TRES SIGUIENTES SON RED DE SEGURIDAD SOBRE 500 Y 520
028200*       (VER 601-VALIDA-UNA-FILA).
028300     02  WKS-VAL-DUPLICADOS       PIC 9(05) COMP VALUE ZEROS.
028400     02  WKS-VAL-MAX-ROTO         PIC 9(05) COMP VALUE ZEROS.
028500     02  WKS-VAL-MIN-ROTO         PIC 9(05) COMP VALUE ZEROS.
028600     02  WKS-VAL-NEGATIVOS        PIC 9(05) COMP VALUE ZEROS.
028700     02  FILLER                   PIC X(04) VALUE SPACES.
028800*    WKS-VAL-PASO RESUME LOS NUEVE CONTADORES DE ARRIBA EN UNA
028900*    SOLA BANDERA (VER 600-VALIDAR-DATOS).
029000 01  WKS-VAL-PASO                 PIC 9(01) VALUE ZEROS.
029100     88  VALIDACION-OK                       VALUE 1.
029200******************************************************************
029300*   ULTIMO VALOR VALIDO CONOCIDO (RELLENO HACIA ADELANTE) Y      *
029400*   PROXIMO VALOR VALIDO CONOCIDO (RELLENO HACIA ATRAS) POR      *
029500*   CAMPO - VER 510-RELLENAR-FALTANTES.                          *
029600******************************************************************
029700*    PARA CADA CAMPO, WKS-ULT-xxx GUARDA EL ULTIMO VALOR VALIDO
029800*    VISTO Y WKS-ULT-xxx-OK (88 HAY-ULT-xxx) DICE SI YA HAY
029900*    ALGUNO GUARDADO - VER 511-RELLENO-ADELANTE.
030000 01  WKS-ULTIMOS-CONOCIDOS.
030100*       APERTURA: VALOR Y BANDERA HAY-ULT-APERTURA.
030200     02  WKS-ULT-APERTURA         PIC S9(7)V99 VALUE ZEROS.
030300     02  WKS-ULT-APERTURA-OK      PIC 9(01) VALUE ZEROS.
030400         88  HAY-ULT-APERTURA               VALUE 1.
030500*       MAXIMO: VALOR Y BANDERA HAY-ULT-MAXIMO.
030600     02  WKS-ULT-MAXIMO           PIC S9(7)V99 VALUE ZEROS.
030700     02  WKS-ULT-MAXIMO-OK        PIC 9(01) VALUE ZEROS.
030800         88  HAY-ULT-MAXIMO                 VALUE 1.
030900*       MINIMO: VALOR Y BANDERA HAY-ULT-MINIMO.
031000     02  WKS-ULT-MINIMO           PIC S9(7)V99 VALUE ZEROS.
031100     02  WKS-ULT-MINIMO-OK        PIC 9(01) VALUE ZEROS.
031200         88  HAY-ULT-MINIMO                 VALUE 1.
031300*       CIERRE: VALOR Y BANDERA HAY-ULT-CIERRE.
031400     02  WKS-ULT-CIERRE           PIC S9(7)V99 VALUE ZEROS.
031500     02  WKS-ULT-CIERRE-OK        PIC 9(01) VALUE ZEROS.
031600         88  HAY-ULT-CIERRE                 VALUE 1.
031700*       VOLUMEN: VALOR Y BANDERA HAY-ULT-VOLUMEN.
031800     02  WKS-ULT-VOLUMEN          PIC S9(12) VALUE ZEROS.
031900     02  WKS-ULT-VOLUMEN-OK       PIC 9(01) VALUE ZEROS.
032000         88  HAY-ULT-VOLUMEN                VALUE 1.
032100     02  FILLER                   PIC X(03) VALUE SPACES.
032200*    MISMA IDEA QUE EL GRUPO DE ARRIBA PERO PARA LA PASADA HACIA
032300*    ATRAS DE 512-RELLENO-ATRAS (VALOR CONOCIDO HACIA ADELANTE
032400*    EN LA TABLA).
032500 01  WKS-SIGUIENTES-CONOCIDOS.
032600*       APERTURA: VALOR Y BANDERA HAY-SIG-APERTURA.
032700     02  WKS-SIG-APERTURA         PIC S9(7)V99 VALUE ZEROS.
032800     02  WKS-SIG-APERTURA-OK      PIC 9(01) VALUE ZEROS.
032900         88  HAY-SIG-APERTURA               VALUE 1.
033000*       MAXIMO: VALOR Y BANDERA HAY-SIG-MAXIMO.
033100     02  WKS-SIG-MAXIMO           PIC S9(7)V99 VALUE ZEROS.
033200     02  WKS-SIG-MAXIMO-OK        PIC 9(01) VALUE ZEROS.
033300         88  HAY-SIG-MAXIMO                 VALUE 1.
033400*       MINIMO: VALOR Y BANDERA HAY-SIG-MINIMO.
033500     02  WKS-SIG-MINIMO           PIC S9(7)V99 VALUE ZEROS.
033600     02  WKS-SIG-MINIMO-OK        PIC 9(01) VALUE ZEROS.
033700         88  HAY-SIG-MINIMO                 VALUE 1.
033800*       CIERRE: VALOR Y BANDERA HAY-SIG-CIERRE.
033900     02  WKS-SIG-CIERRE           PIC S9(7)V99 VALUE ZEROS.
034000     02  WKS-SIG-CIERRE-OK        PIC 9(01) VALUE ZEROS.
034100         88  HAY-SIG-CIERRE                 VALUE 1.
034200*       VOLUMEN: VALOR Y BANDERA HAY-SIG-VOLUMEN.
034300     02  WKS-SIG-VOLUMEN          PIC S9(12) VALUE ZEROS.
034400     02  WKS-SIG-VOLUMEN-OK       PIC 9(01) VALUE ZEROS.
034500         88  HAY-SIG-VOLUMEN                VALUE 1.
034600     02  FILLER                   PIC X(03) VALUE SPACES.
034700******************************************************************
034800*   (WKS-NUEVO-MAXIMO/WKS-NUEVO-MINIMO, REUTILIZADOS POR         *
034900*   520-REPARAR-PRECIOS Y 600-VALIDAR-DATOS, QUEDARON COMO 77    *
035000*   AL PRINCIPIO DE LA WORKING-STORAGE, IGUAL QUE WKS-MASK EN    *
035100*   MIGRACFS SE REUTILIZABA PARA VARIOS CONTADORES.)             *
035200******************************************************************
035300*   RENGLON DE FILA PARA EL INTERCAMBIO DEL ORDENAMIENTO         *
035400*   (412-INTERCAMBIA-FILAS) - MISMA FORMA QUE UNA FILA DE        *
035500*   WKS-TABLA-COTIZ.                                             *
035600******************************************************************
035700 01  WKS-FILA-TEMP.
035800*       FECHA/CODIGO Y LOS CINCO CAMPOS NUMERICOS, MISMA FORMA
035900*       QUE UNA OCURRENCIA DE WKS-TABLA-COTIZ.
036000     02  WKS-FT-FECHA             PIC X(10).
036100     02  WKS-FT-CODIGO            PIC X(05).
036200     02  WKS-FT-APERTURA          PIC S9(7)V99.
036300     02  WKS-FT-MAXIMO            PIC S9(7)V99.
036400     02  WKS-FT-MINIMO            PIC S9(7)V99.
036500     02  WKS-FT-CIERRE            PIC S9(7)V99.
036600     02  WKS-FT-VOLUMEN           PIC S9(12).
036700*       BANDERAS DE FALTANTE DE CADA CAMPO NUMERICO (VER
036800*       321-CARGA-CAMPOS-NUMERICOS).
036900     02  WKS-FT-FALTA-APERTURA    PIC 9(01).
037000     02  WKS-FT-FALTA-MAXIMO      PIC 9(01).
037100     02  WKS-FT-FALTA-MINIMO      PIC 9(01).
037200     02  WKS-FT-FALTA-CIERRE      PIC 9(01).
037300     02  WKS-FT-FALTA-VOLUMEN     PIC 9(01).
037400*       BANDERAS DE ETIQUETA (700-ETIQUETAR-COTIZACIONES).
037500     02  WKS-FT-ETQ-FUERTE        PIC 9(01).
037600     02  WKS-FT-ETQ-COMPRA        PIC 9(01).
037700     02  FILLER                   PIC X(03) VALUE SPACES.
037800******************************************************************
037900*   TABLA EN MEMORIA DE LAS COTIZACIONES DEL RANGO SOLICITADO.   *
038000*   SE CARGA EN 300-CARGAR-COTIZACIONES, SE ORDENA EN            *
038100*   400-ORDENAR-TABLA Y SOBRE ELLA OPERAN TODAS LAS DEMAS        *
038200*   SECCIONES (IGUAL QUE WKS-TABLA-004-TLTGEN EN MIGRACFS).      *
038300******************************************************************
038400 01  WKS-TABLA-COTIZACIONES.
038500*    OCCURS DEPENDING ON WKS-NUM-REGS: EL TOPE DE 4000 RUEDAS
038600*    ALCANZA SOBRADO PARA CUALQUIER RANGO DE FECHAS QUE EL AREA
038700*    DE BOLSA SOLICITE (NUNCA UN AÑO COMPLETO DE UNA SOLA
038800*    ACCION); SI ALGUN DIA HICIERA FALTA MAS, HAY QUE AMPLIAR
038900*    ESTE LIMITE Y RECOMPILAR, NO ES UN VALOR DE PARAMETRO.
039000     02  WKS-TABLA-COTIZ OCCURS 1 TO 4000 TIMES
039100             DEPENDING ON WKS-NUM-REGS.
039200         03  WKS-T-FECHA              PIC X(10).
039300         03  WKS-T-CODIGO             PIC X(05).
039400         03  WKS-T-APERTURA           PIC S9(7)V99.
039500         03  WKS-T-MAXIMO             PIC S9(7)V99.
039600         03  WKS-T-MINIMO             PIC S9(7)V99.
039700         03  WKS-T-CIERRE             PIC S9(7)V99.
039800         03  WKS-T-VOLUMEN            PIC S9(12).
039900*           LAS CINCO BANDERAS DE FALTANTE, CADA UNA CON SU
040000*           CONDICION 88 PARA LAS PRUEBAS DE 510/521/601.
040100         03  WKS-T-FALTA-APERTURA     PIC 9(01).
040200             88  FALTA-APERTURA                 VALUE 1.
040300         03  WKS-T-FALTA-MAXIMO       PIC 9(01).
040400             88  FALTA-MAXIMO                   VALUE 1.
040500         03  WKS-T-FALTA-MINIMO       PIC 9(01).
040600             88  FALTA-MINIMO                   VALUE 1.
040700         03  WKS-T-FALTA-CIERRE       PIC 9(01).
040800             88  FALTA-CIERRE                   VALUE 1.
040900         03  WKS-T-FALTA-VOLUMEN      PIC 9(01).
041000             88  FALTA-VOLUMEN                  VALUE 1.
041100*           LAS DOS BANDERAS DE ETIQUETA QUE CALCULA
041200*           700-ETIQUETAR-COTIZACIONES Y QUE 800-ESCRIBIR-SALIDA
041300*           COPIA A CTZSAL.
041400         03  WKS-T-ETQ-FUERTE         PIC 9(01).
041500         03  WKS-T-ETQ-COMPRA         PIC 9(01).
041600         03  FILLER                   PIC X(03).
041700******************************************************************
041800*   RENGLON DE IMPRESION DEL DETALLE (850-IMPRIMIR-REPORTE).     *
041900*   SE ARMA EN 858-IMPRIME-LINEA-DETALLE Y SE HACE DISPLAY DE    *
042000*   TODO EL GRUPO DE UNA SOLA VEZ.                               *
042100******************************************************************
042200 01  WKS-LINEA-DETALLE.
042300     02  WKS-LD-FECHA             PIC X(10).
042400     02  FILLER                   PIC X(02) VALUE SPACES.
042500     02  WKS-LD-CODIGO            PIC X(05).
042600     02  FILLER                   PIC X(02) VALUE SPACES.
042700     02  WKS-LD-APERTURA          PIC -ZZZZZZ9.99.
042800     02  FILLER                   PIC X(01) VALUE SPACES.
042900     02  WKS-LD-MAXIMO            PIC -ZZZZZZ9.99.
043000     02  FILLER                   PIC X(01) VALUE SPACES.
043100     02  WKS-LD-MINIMO            PIC -ZZZZZZ9.99.
043200     02  FILLER                   PIC X(01) VALUE SPACES.
043300     02  WKS-LD-CIERRE            PIC -ZZZZZZ9.99.
043400     02  FILLER                   PIC X(01) VALUE SPACES.
043500     02  WKS-LD-VOLUMEN           PIC -ZZZZZZZZZZZ9.
043600     02  FILLER                   PIC X(02) VALUE SPACES.
043700     02  WKS-LD-FUERTE            PIC 9.
043800     02  FILLER                   PIC X(03) VALUE SPACES.
043900     02  WKS-LD-COMPRA            PIC 9.
044000*    LAS MASCARAS -ZZZZZZ9.99 DEJAN EL SIGNO VISIBLE SOLO CUANDO
044100*    EL VALOR ES NEGATIVO (NO DEBERIA PASAR EN PRECIOS YA
044200*    REPARADOS, PERO LA MASCARA NO LO OCULTA SI LLEGARA A PASAR).
044300 PROCEDURE DIVISION.
044400******************************************************************
044500*   000-MAIN: SECUENCIA COMPLETA DEL BATCH, CARGA-ORDENA-LIMPIA- *
044600*   VALIDA-ETIQUETA-REPORTA-ESCRIBE, IGUAL FORMA QUE MORAS1.     *
044700*   NO HAY CICLO DE UNIDAD DE TRABAJO (NO ES UN PROGRAMA QUE     *
044800*   LEE-PROCESA-ESCRIBE RENGLON POR RENGLON): TODA LA COTIZACION *
044900*   DEL RANGO SOLICITADO SE TRAE A LA TABLA WKS-TABLA-COTIZ Y    *
045000*   CADA PASO DEL BATCH OPERA SOBRE ELLA COMPLETA ANTES DE       *
045100*   PASAR AL SIGUIENTE, PORQUE LA ACCION ES UNA SOLA Y EL RANGO  *
045200*   DE FECHAS ES ACOTADO (NUNCA UN AÑO COMPLETO DE RUEDAS).      *
045300******************************************************************
045400 000-MAIN SECTION.
045500*--------------------------------------------------------------*
045600*    LOADER (100/200/300/390/395/400): TRAE EL PARAMETRO,       *
045700*    ABRE ARCHIVOS, CARGA Y FILTRA, ORDENA, ABORTA SI NO HAY    *
045800*    CARGA Y CAPTURA EL RANGO REAL DE FECHAS PARA EL REPORTE.   *
045900*--------------------------------------------------------------*
046000     PERFORM 100-ACEPTAR-PARAMETROS
046100     PERFORM 200-ABRIR-ARCHIVOS
046200     PERFORM 300-CARGAR-COTIZACIONES
046300     PERFORM 400-ORDENAR-TABLA
046400     PERFORM 390-VALIDA-CARGA-VACIA
046500     PERFORM 395-CAPTURA-RANGO-FECHAS
046600*--------------------------------------------------------------*
046700*    PREPROC (500/510/520): QUITA REPETIDOS, RELLENA HUECOS    *
046800*    DE LOS CUATRO PRECIOS Y DEL VOLUMEN, Y REPARA LA RELACION *
046900*    MAXIMO/MINIMO CONTRA LOS CUATRO PRECIOS ORIGINALES.       *
047000*--------------------------------------------------------------*
047100     PERFORM 500-ELIMINAR-DUPLICADOS
047200     PERFORM 510-RELLENAR-FALTANTES
047300     PERFORM 520-REPARAR-PRECIOS
047400*--------------------------------------------------------------*
047500*    VALIDATE (600) CORRE DESPUES DEL PREPROC A PROPOSITO:     *
047600*    INFORMA SOBRE LA TABLA YA LIMPIA, NO SOBRE LA CRUDA, PARA *
047700*    QUE EL REPORTE REFLEJE LO QUE REALMENTE SE ETIQUETA Y     *
047800*    ESCRIBE (VER HISTORIAL DE CAMBIOS, 30/01/2009).           *
047900*--------------------------------------------------------------*
048000     PERFORM 600-VALIDAR-DATOS
048100*--------------------------------------------------------------*
048200*    LABELER (700) Y PIPELINE-REPORT (850/800/861): ETIQUETA,  *
048300*    IMPRIME EL REPORTE COMPLETO, ESCRIBE CTZSAL Y DESPIDE LA  *
048400*    CORRIDA.  EL ORDEN REPORTE-ANTES-DE-ESCRIBIR ES A PROPO-  *
048500*    SITO: EL REPORTE SE ARMA SOLO CON LA TABLA EN MEMORIA, NO *
048600*    DEPENDE DE QUE CTZSAL YA ESTE ESCRITO.                    *
048700*--------------------------------------------------------------*
048800     PERFORM 700-ETIQUETAR-COTIZACIONES
048900     PERFORM 850-IMPRIMIR-REPORTE
049000     PERFORM 800-ESCRIBIR-SALIDA
049100     PERFORM 861-IMPRIME-TRAILER
049200     PERFORM 900-CERRAR-ARCHIVOS
049300     STOP RUN.
049400 000-MAIN-E. EXIT.
049500******************************************************************
049600*   100-ACEPTAR-PARAMETROS: CODIGO, FECHA INICIO Y FECHA FIN     *
049700*   DEL JOB (VER NOTA DE FILES EN EL REPORTE DE BOLSA).          *
049800*   EL PARAMETRO LLEGA POR SYSIN EN UNA SOLA TARJETA DE 80       *
049900*   POSICIONES (VER WKS-PARM-JOB EN WORKING-STORAGE); NO HAY     *
050000*   VALIDACION DE FORMATO AQUI PORQUE EL JCL/SCRIPT QUE ARMA     *
050100*   EL SYSIN YA LO GENERA CON LAS TRES MASCARAS FIJAS.           *
050200******************************************************************
050300 100-ACEPTAR-PARAMETROS SECTION.
050400*    CODIGO (5), FECHA INICIO (10) Y FECHA FIN (10) EN UNA SOLA
050500*    LINEA DE PARAMETRO; EL ACCEPT LLENA LOS TRES SUBCAMPOS DE
050600*    WKS-PARM-JOB DE UN SOLO GOLPE PORQUE EL GRUPO TIENE
050700*    EXACTAMENTE EL MISMO ORDEN Y LARGO QUE EL SYSIN.
050800     ACCEPT WKS-PARM-JOB FROM SYSIN.
050900 100-ACEPTAR-PARAMETROS-E. EXIT.
051000******************************************************************
051100*   200-ABRIR-ARCHIVOS: CTZENT Y CTZSAL SON ARCHIVOS PLANOS      *
051200*   (LINE SEQUENTIAL), SIN LLAVE; POR ESO NO SE LLAMA A          *
051300*   DEBD1R00 COMO EN LOS ARCHIVOS INDEXADOS DE MIGRACFS.         *
051400*   AMBOS SE ABREN JUNTOS PORQUE EL PROGRAMA NECESITA EL         *
051500*   ARCHIVO DE SALIDA LISTO DESDE EL PRINCIPIO: SI LA APERTURA   *
051600*   DE CTZSAL FALLA DESPUES DE HABER CARGADO TODA LA TABLA EN    *
051700*   MEMORIA, SE HABRIA HECHO TRABAJO DE MAS PARA NADA.           *
051800******************************************************************
051900 200-ABRIR-ARCHIVOS SECTION.
052000     OPEN INPUT  CTZENT
052100     OPEN OUTPUT CTZSAL
052200*    SE REVISA CADA FILE STATUS POR SEPARADO PARA QUE EL
052300*    MENSAJE DE ERROR DIGA CLARAMENTE CUAL DE LOS DOS ARCHIVOS
052400*    FUE EL QUE FALLO - EL OPERADOR NO TIENE QUE ADIVINAR.
052500     IF FS-CTZENT NOT = 0
052600        DISPLAY '***********************************************'
052700        DISPLAY '*   ERROR AL ABRIR EL ARCHIVO CTZENT           *'
052800        DISPLAY '***********************************************'
052900        DISPLAY '* FILE STATUS DEL ARCHIVO CTZENT : ' FS-CTZENT
053000        DISPLAY '***********************************************'
053100        GO TO 200-ABRIR-ARCHIVOS-ERROR
053200     END-IF
053300     IF FS-CTZSAL NOT = 0
053400        DISPLAY '***********************************************'
053500        DISPLAY '*   ERROR AL ABRIR EL ARCHIVO CTZSAL           *'
053600        DISPLAY '***********************************************'
053700        DISPLAY '* FILE STATUS DEL ARCHIVO CTZSAL : ' FS-CTZSAL
053800        DISPLAY '***********************************************'
053900        GO TO 200-ABRIR-ARCHIVOS-ERROR
054000     END-IF
054100*    SI AMBOS ARCHIVOS ABRIERON BIEN SE BRINCA EL PARRAFO DE
054200*    ERROR Y SE VA DIRECTO AL EXIT DE LA SECCION.
054300     GO TO 200-ABRIR-ARCHIVOS-E.
054400******************************************************************
054500*   CIERRE UNICO POR ERROR DE APERTURA (BPM/RATIONAL 250110),    *
054600*   AL ESTILO DE PAR-ERROR DE JM47ADM, EN VEZ DE REPETIR         *
054700*   MOVE/PERFORM/STOP EN CADA IF.                                *
054800*   RETURN-CODE 91 ES EL CODIGO QUE EL AREA DE OPERACIONES USA   *
054900*   PARA "ERROR DE ARCHIVO" EN TODOS LOS BATCH DE BOLSA; NO SE   *
055000*   INVENTA UN CODIGO NUEVO PARA ESTE PROGRAMA.                  *
055100******************************************************************
055200 200-ABRIR-ARCHIVOS-ERROR.
055300     MOVE 91 TO RETURN-CODE
055400*    SE CIERRA LO QUE HAYA QUEDADO ABIERTO ANTES DE TERMINAR;
055500*    900-CERRAR-ARCHIVOS TOLERA QUE UNO DE LOS DOS NO SE HAYA
055600*    LLEGADO A ABRIR.
055700     PERFORM 900-CERRAR-ARCHIVOS
055800     STOP RUN.
055900 200-ABRIR-ARCHIVOS-E. EXIT.
056000******************************************************************
056100*   300-CARGAR-COTIZACIONES: LOADER PASOS 1-3 (LEE CTZENT,       *
056200*   SUSTITUYE CODIGO AUSENTE, FILTRA POR RANGO DE FECHAS         *
056300*   INCLUSIVO).  EL ORDENAMIENTO (PASO 4) QUEDA EN               *
056400*   400-ORDENAR-TABLA Y EL ABORTO SI QUEDA VACIA (PASO 5) EN     *
056500*   390-VALIDA-CARGA-VACIA.                                      *
056600*   SE USA EL PATRON CLASICO LEE-PROCESA-HASTA-FIN (310/320)     *
056700*   EN VEZ DE UN READ ... AT END DENTRO DE UN PERFORM UNTIL,     *
056800*   PORQUE ASI QUEDABA EL LOADER DE MORAS1 Y EL EQUIPO YA LO     *
056900*   CONOCE.                                                      *
057000******************************************************************
057100 300-CARGAR-COTIZACIONES SECTION.
057200     PERFORM 310-LEE-CTZENT
057300     PERFORM 320-PROCESA-UN-CTZENT UNTIL FIN-CTZENT.
057400 300-CARGAR-COTIZACIONES-E. EXIT.
057500*    LECTURA UNICA DE CTZENT; EL INTERRUPTOR WKS-FIN-CTZENT
057600*    (88 FIN-CTZENT) SE PRENDE UNA SOLA VEZ Y YA NO SE APAGA.
057700*    SE LLAMA UNA VEZ DESDE 300 (PRIMERA LECTURA) Y OTRA VEZ AL
057800*    FINAL DE 320 (LECTURA SIGUIENTE), IGUAL QUE EL PATRON
057900*    LEE-PROCESA DE MORAS1.
058000 310-LEE-CTZENT SECTION.
058100     READ CTZENT
058200         AT END
058300             MOVE 1 TO WKS-FIN-CTZENT
058400     END-READ.
058500 310-LEE-CTZENT-E. EXIT.
058600*    POR CADA RENGLON LEIDO: CUENTA PARA EL ENCABEZADO, RELLENA
058700*    EL CODIGO SI VIENE EN BLANCO, FILTRA POR RANGO DE FECHAS Y
058800*    SI PASA EL FILTRO LO CARGA A LA SIGUIENTE FILA LIBRE DE LA
058900*    TABLA.  EL RANGO ES INCLUSIVO EN AMBOS EXTREMOS (>= Y <=),
059000*    TAL COMO LO PIDE EL AREA DE BOLSA EN EL PARAMETRO DE JOB.
059100 320-PROCESA-UN-CTZENT SECTION.
059200     ADD 1 TO WKS-NUM-LEIDOS
059300*    EL PROVEEDOR A VECES MANDA EL CODIGO DE LA ACCION EN
059400*    BLANCO CUANDO LA CORRIDA ES DE UNA SOLA ACCION; SE RELLENA
059500*    CON EL CODIGO QUE VINO EN EL PARAMETRO DE JOB.
059600     IF CTZE-CODIGO = SPACES
059700        MOVE WKS-PARM-CODIGO TO CTZE-CODIGO
059800     END-IF
059900     IF CTZE-FECHA >= WKS-PARM-FECHA-INI
060000                             AND CTZE-FECHA <= WKS-PARM-FECHA-FIN
060100        ADD 1 TO WKS-NUM-REGS
060200        MOVE WKS-NUM-REGS       TO WKS-I
060300        MOVE CTZE-FECHA         TO WKS-T-FECHA  (WKS-I)
060400        MOVE CTZE-CODIGO        TO WKS-T-CODIGO (WKS-I)
060500*       LOS CINCO CAMPOS NUMERICOS (APERTURA/MAXIMO/MINIMO/
060600*       CIERRE/VOLUMEN) SE CARGAN APARTE EN 321 PORQUE CADA UNO
060700*       NECESITA SU PROPIA PRUEBA IS NOT NUMERIC.
060800        PERFORM 321-CARGA-CAMPOS-NUMERICOS
060900     END-IF
061000     PERFORM 310-LEE-CTZENT.
061100 320-PROCESA-UN-CTZENT-E. EXIT.
061200******************************************************************
061300*   321-CARGA-CAMPOS-NUMERICOS: LA VISTA REG-CTZENT-NUM          *
061400*   DICE SI EL CAMPO ES NUMERICO; SI NO LO ES SE MARCA COMO      *
061500*   FALTANTE Y SE DEJA EN CERO (LO RELLENA 510-RELLENAR-FALTANTES*
061600*   SE PRUEBA CADA CAMPO POR SEPARADO (EN VEZ DE UNA SOLA        *
061700*   PRUEBA SOBRE TODO EL RENGLON) PORQUE ES COMUN QUE SOLO       *
061800*   FALTE UNO DE LOS CINCO Y LOS DEMAS SI VENGAN BUENOS; SI SE   *
061900*   MARCARA TODO EL RENGLON COMO MALO SE PERDERIA INFORMACION    *
062000*   QUE EL AREA DE BOLSA SI PUEDE APROVECHAR.                    *
062100******************************************************************
062200 321-CARGA-CAMPOS-NUMERICOS SECTION.
062300*    APERTURA: SI LA VISTA NUMERICA NO ES NUMERIC SE MARCA
062400*    FALTANTE Y SE DEJA EN CERO; 510-RELLENAR-FALTANTES YA
062500*    SABRA QUE BUSCAR PARA ESTE CAMPO EN ESTA FILA.
062600     IF CTZE-APERTURA-N IS NOT NUMERIC
062700        MOVE 1     TO WKS-T-FALTA-APERTURA (WKS-I)
062800        MOVE ZEROS TO WKS-T-APERTURA       (WKS-I)
062900     ELSE
063000        MOVE 0              TO WKS-T-FALTA-APERTURA (WKS-I)
063100        MOVE CTZE-APERTURA-N TO WKS-T-APERTURA      (WKS-I)
063200     END-IF
063300*    MAXIMO: MISMA REGLA QUE APERTURA.
063400     IF CTZE-MAXIMO-N IS NOT NUMERIC
063500        MOVE 1     TO WKS-T-FALTA-MAXIMO (WKS-I)
063600        MOVE ZEROS TO WKS-T-MAXIMO       (WKS-I)
063700     ELSE
063800        MOVE 0            TO WKS-T-FALTA-MAXIMO (WKS-I)
063900        MOVE CTZE-MAXIMO-N TO WKS-T-MAXIMO      (WKS-I)
064000     END-IF
064100*    MINIMO: MISMA REGLA QUE APERTURA.
064200     IF CTZE-MINIMO-N IS NOT NUMERIC
064300        MOVE 1     TO WKS-T-FALTA-MINIMO (WKS-I)
064400        MOVE ZEROS TO WKS-T-MINIMO       (WKS-I)
064500     ELSE
064600        MOVE 0            TO WKS-T-FALTA-MINIMO (WKS-I)
064700        MOVE CTZE-MINIMO-N TO WKS-T-MINIMO      (WKS-I)
064800     END-IF
064900*    CIERRE: MISMA REGLA QUE APERTURA.  ES EL CAMPO QUE MAS
065000*    IMPORTA PORQUE 700-ETIQUETAR-COTIZACIONES LO USA COMO BASE
065100*    DEL UMBRAL DE STRONG BUY/BUY.
065200     IF CTZE-CIERRE-N IS NOT NUMERIC
065300        MOVE 1     TO WKS-T-FALTA-CIERRE (WKS-I)
065400        MOVE ZEROS TO WKS-T-CIERRE       (WKS-I)
065500     ELSE
065600        MOVE 0            TO WKS-T-FALTA-CIERRE (WKS-I)
065700        MOVE CTZE-CIERRE-N TO WKS-T-CIERRE      (WKS-I)
065800     END-IF
065900*    VOLUMEN: MISMA REGLA, AUNQUE EL VOLUMEN NO ENTRA EN LA
066000*    RELACION MAXIMO/MINIMO NI EN EL ETIQUETADO.
066100     IF CTZE-VOLUMEN-N IS NOT NUMERIC
066200        MOVE 1     TO WKS-T-FALTA-VOLUMEN (WKS-I)
066300        MOVE ZEROS TO WKS-T-VOLUMEN       (WKS-I)
066400     ELSE
066500        MOVE 0             TO WKS-T-FALTA-VOLUMEN (WKS-I)
066600        MOVE CTZE-VOLUMEN-N TO WKS-T-VOLUMEN      (WKS-I)
066700     END-IF.
066800 321-CARGA-CAMPOS-NUMERICOS-E. EXIT.
066900******************************************************************
067000*   390-VALIDA-CARGA-VACIA: LOADER PASO 5.  SI NO SOBREVIVIO     *
067100*   NINGUNA COTIZACION AL FILTRO DE FECHAS SE ABORTA (TICKET     *
067200*   242558, VER HISTORIAL DE CAMBIOS).                           *
067300*   EL ABORTO ES NECESARIO PORQUE 395-CAPTURA-RANGO-FECHAS Y     *
067400*   400-ORDENAR-TABLA ASUMEN QUE HAY AL MENOS UNA FILA (ACCEDEN  *
067500*   A WKS-T-FECHA(1)); SIN ESTA VALIDACION EL PROGRAMA TRONABA   *
067600*   POR SUBINDICE CERO CUANDO EL RANGO NO TRAIA NADA.            *
067700******************************************************************
067800 390-VALIDA-CARGA-VACIA SECTION.
067900     IF WKS-NUM-REGS = 0
068000        DISPLAY '***********************************************'
068100        DISPLAY '* ETQCOT1 - NO SE ENCONTRARON COTIZACIONES     *'
068200        DISPLAY '***********************************************'
068300        DISPLAY '* CODIGO       : ' WKS-PARM-CODIGO
068400        DISPLAY '* FECHA INICIO : ' WKS-PARM-FECHA-INI
068500        DISPLAY '* FECHA FIN    : ' WKS-PARM-FECHA-FIN
068600        DISPLAY '***********************************************'
068700        MOVE 91 TO RETURN-CODE
068800        PERFORM 900-CERRAR-ARCHIVOS
068900        STOP RUN
069000     END-IF.
069100 390-VALIDA-CARGA-VACIA-E. EXIT.
069200******************************************************************
069300*   395-CAPTURA-RANGO-FECHAS: TOMA FECHA MINIMA Y MAXIMA DE LA   *
069400*   TABLA YA ORDENADA, PARA EL ENCABEZADO DEL REPORTE.           *
069500*   CORRE DESPUES DE 400-ORDENAR-TABLA A PROPOSITO: LA FILA 1 Y  *
069600*   LA FILA WKS-NUM-REGS SON LA MINIMA Y LA MAXIMA SOLO PORQUE   *
069700*   LA TABLA YA QUEDO ORDENADA ASCENDENTE.                       *
069800******************************************************************
069900 395-CAPTURA-RANGO-FECHAS SECTION.
070000     MOVE WKS-T-FECHA (1)           TO WKS-FECHA-MIN
070100     MOVE WKS-T-FECHA (WKS-NUM-REGS) TO WKS-FECHA-MAX
070200*    WKS-NUM-CARGADOS QUEDA FIJO AQUI PARA EL ENCABEZADO DEL
070300*    REPORTE, ANTES DE QUE 500-ELIMINAR-DUPLICADOS Y DEMAS
070400*    PASOS DEL PREPROC VUELVAN A TOCAR WKS-NUM-REGS.
070500     MOVE WKS-NUM-REGS               TO WKS-NUM-CARGADOS.
070600 395-CAPTURA-RANGO-FECHAS-E. EXIT.
070700******************************************************************
070800*   400-ORDENAR-TABLA: LOADER PASO 4.  ORDENAMIENTO POR          *
070900*   SELECCION ASCENDENTE DE FECHA - LA TABLA ES PEQUEÑA (UNA     *
071000*   ACCION, UN RANGO DE FECHAS) Y NO AMERITA UN SORT DE ARCHIVO. *
071100*   SELECCION SE ELIGIO SOBRE BURBUJA POR SER MAS FACIL DE       *
071200*   SEGUIR CON EL EQUIPO QUE MANTIENE ESTE PROGRAMA Y PORQUE EL  *
071300*   NUMERO DE INTERCAMBIOS (412) ES A LO MAS UNO POR PASADA.     *
071400******************************************************************
071500 400-ORDENAR-TABLA SECTION.
071600*    UNA PASADA POR CADA POSICION DE LA TABLA; CADA PASADA DEJA
071700*    EN WKS-I LA FILA MAS PEQUEÑA DE LAS QUE FALTAN POR ORDENAR.
071800     PERFORM 410-ORDENAR-PASADA VARYING WKS-I FROM 1 BY 1
071900             UNTIL WKS-I > WKS-NUM-REGS.
072000 400-ORDENAR-TABLA-E. EXIT.
072100*    BUSCA LA FILA DE FECHA MENOR ENTRE WKS-I Y EL FINAL DE LA
072200*    TABLA (411) Y LA INTERCAMBIA CON WKS-I SI NO ES LA MISMA.
072300 410-ORDENAR-PASADA SECTION.
072400     MOVE WKS-I TO WKS-MINPOS
072500     COMPUTE WKS-DESDE-ORDEN = WKS-I + 1
072600     IF WKS-DESDE-ORDEN <= WKS-NUM-REGS
072700        PERFORM 411-BUSCA-MENOR VARYING WKS-J
072800                FROM WKS-DESDE-ORDEN BY 1
072900                UNTIL WKS-J > WKS-NUM-REGS
073000     END-IF
073100*    SOLO SE INTERCAMBIA CUANDO HIZO FALTA; EVITA UN MOVE
073200*    INUTIL CUANDO LA FILA WKS-I YA ERA LA MENOR.
073300     IF WKS-MINPOS NOT = WKS-I
073400        PERFORM 412-INTERCAMBIA-FILAS
073500     END-IF.
073600 410-ORDENAR-PASADA-E. EXIT.
073700*    COMPARA LA FILA WKS-J CONTRA LA MENOR CONOCIDA HASTA AHORA
073800*    (WKS-MINPOS) Y ACTUALIZA WKS-MINPOS SI WKS-J ES MENOR.
073900*    SOLO COMPARA FECHA (NO HAY EMPATES POSIBLES A ESTA ALTURA
074000*    PORQUE 500-ELIMINAR-DUPLICADOS CORRE DESPUES DE ORDENAR,
074100*    ASI QUE AQUI LA TABLA AUN PUEDE TENER FECHAS REPETIDAS).
074200 411-BUSCA-MENOR SECTION.
074300     IF WKS-T-FECHA (WKS-J) < WKS-T-FECHA (WKS-MINPOS)
074400        MOVE WKS-J TO WKS-MINPOS
074500     END-IF.
074600 411-BUSCA-MENOR-E. EXIT.
074700*    INTERCAMBIO CLASICO DE TRES PASOS CON WKS-FILA-TEMP COMO
074800*    ESCRITORIO (GRUPO COMPLETO WKS-TABLA-COTIZ, NO CAMPO POR
074900*    CAMPO, PORQUE ES MAS RAPIDO Y MAS CLARO DE LEER).
075000 412-INTERCAMBIA-FILAS SECTION.
075100     MOVE WKS-TABLA-COTIZ (WKS-I)      TO WKS-FILA-TEMP
075200     MOVE WKS-TABLA-COTIZ (WKS-MINPOS) TO WKS-TABLA-COTIZ (WKS-I)
075300     MOVE WKS-FILA-TEMP                TO
075400             WKS-TABLA-COTIZ (WKS-MINPOS).
075500 412-INTERCAMBIA-FILAS-E. EXIT.
075600******************************************************************
075700*   500-ELIMINAR-DUPLICADOS: PREPROC PASO 2.  LA TABLA YA VIENE  *
075800*   ORDENADA, ASI QUE LOS REPETIDOS DE FECHA QUEDAN CONTIGUOS;   *
075900*   SE CONSERVA SIEMPRE LA PRIMERA OCURRENCIA (WKS-POS-COMPACTA  *
076000*   APUNTA A LA ULTIMA FILA BUENA YA COMPACTADA).                *
076100*   SE CONSERVA LA PRIMERA Y NO LA ULTIMA PORQUE, SEGUN EL AREA  *
076200*   DE BOLSA, CUANDO EL PROVEEDOR MANDA LA MISMA RUEDA DOS       *
076300*   VECES LA PRIMERA SUELE SER LA TRANSMISION OFICIAL Y LA       *
076400*   SEGUNDA UNA RETRANSMISION DE RESPALDO (TICKET 242100).       *
076500******************************************************************
076600 500-ELIMINAR-DUPLICADOS SECTION.
076700*    WKS-POS-COMPACTA EMPIEZA EN 1 PORQUE LA PRIMERA FILA SIEMPRE
076800*    QUEDA, SOLO SE COMPARA DESDE LA SEGUNDA EN ADELANTE.
076900     MOVE 1 TO WKS-POS-COMPACTA
077000     PERFORM 501-ELIMINA-DUP-UNA VARYING WKS-I FROM 2 BY 1
077100             UNTIL WKS-I > WKS-NUM-REGS
077200*    AL TERMINAR, WKS-POS-COMPACTA ES EL NUEVO TOTAL DE FILAS
077300*    SIN DUPLICADOS; SE REEMPLAZA WKS-NUM-REGS CON ESE VALOR.
077400     MOVE WKS-POS-COMPACTA TO WKS-NUM-REGS.
077500 500-ELIMINAR-DUPLICADOS-E. EXIT.
077600*    SI LA FECHA DE WKS-I ES IGUAL A LA DE LA ULTIMA FILA BUENA
077700*    YA COMPACTADA, ES UN DUPLICADO Y SOLO SE CUENTA; SI NO, LA
077800*    FILA AVANZA A SU POSICION COMPACTA.
077900*    WKS-CONT-DUPLICADOS SOLO ALIMENTA EL ENCABEZADO DEL REPORTE;
078000*    LA VALIDACION DE DUPLICADOS (601) ES UNA PRUEBA INDEPENDIENTE
078100*    SOBRE LA TABLA YA COMPACTADA, NO REUTILIZA ESTE CONTADOR.
078200 501-ELIMINA-DUP-UNA SECTION.
078300     IF WKS-T-FECHA (WKS-I) = WKS-T-FECHA (WKS-POS-COMPACTA)
078400        ADD 1 TO WKS-CONT-DUPLICADOS
078500     ELSE
078600        ADD 1 TO WKS-POS-COMPACTA
078700        MOVE WKS-TABLA-COTIZ (WKS-I) TO
078800                WKS-TABLA-COTIZ (WKS-POS-COMPACTA)
078900     END-IF.
079000 501-ELIMINA-DUP-UNA-E. EXIT.
079100******************************************************************
079200*   510-RELLENAR-FALTANTES: PREPROC PASO 4.  PRIMERO RELLENO     *
079300*   HACIA ADELANTE (511), LUEGO HACIA ATRAS (512) PARA LOS       *
079400*   HUECOS QUE QUEDAN AL PRINCIPIO DE LA TABLA.                  *
079500*   DOS PASADAS SON NECESARIAS PORQUE UN HUECO AL PRINCIPIO DE   *
079600*   LA TABLA NO TIENE "ULTIMO VALOR CONOCIDO" HACIA ADELANTE     *
079700*   (NO HAY FILA ANTERIOR); SOLO EL RELLENO HACIA ATRAS (512)    *
079800*   LO PUEDE RESOLVER, TOMANDO EL PROXIMO VALOR CONOCIDO.        *
079900******************************************************************
080000 510-RELLENAR-FALTANTES SECTION.
080100*    LOS CINCO INTERRUPTORES "ULTIMO-OK" SE APAGAN AL EMPEZAR LA
080200*    PASADA HACIA ADELANTE: TODAVIA NO SE CONOCE NINGUN VALOR
080300*    VALIDO ANTERIOR PARA NINGUN CAMPO.
080400     MOVE 0 TO WKS-ULT-APERTURA-OK
080500     MOVE 0 TO WKS-ULT-MAXIMO-OK
080600     MOVE 0 TO WKS-ULT-MINIMO-OK
080700     MOVE 0 TO WKS-ULT-CIERRE-OK
080800     MOVE 0 TO WKS-ULT-VOLUMEN-OK
080900     PERFORM 511-RELLENO-ADELANTE VARYING WKS-I FROM 1 BY 1
081000             UNTIL WKS-I > WKS-NUM-REGS
081100*    MISMO APAGADO DE INTERRUPTORES PARA LA PASADA HACIA ATRAS,
081200*    AHORA CON LOS "SIGUIENTE-OK" (VALOR CONOCIDO HACIA ADELANTE
081300*    EN LA TABLA, PORQUE LA PASADA VA DE ULTIMA A PRIMERA FILA).
081400     MOVE 0 TO WKS-SIG-APERTURA-OK
081500     MOVE 0 TO WKS-SIG-MAXIMO-OK
081600     MOVE 0 TO WKS-SIG-MINIMO-OK
081700     MOVE 0 TO WKS-SIG-CIERRE-OK
081800     MOVE 0 TO WKS-SIG-VOLUMEN-OK
081900     PERFORM 512-RELLENO-ATRAS VARYING WKS-I FROM WKS-NUM-REGS
082000             BY -1 UNTIL WKS-I < 1.
082100 510-RELLENAR-FALTANTES-E. EXIT.
082200*    PARA CADA UNO DE LOS CINCO CAMPOS: SI LA FILA WKS-I TIENE EL
082300*    CAMPO BUENO, SE GUARDA COMO "ULTIMO VALOR CONOCIDO" PARA LAS
082400*    FILAS SIGUIENTES; SI LE FALTA Y YA HAY UN ULTIMO VALOR
082500*    CONOCIDO, SE RELLENA CON ESE VALOR Y SE APAGA LA BANDERA DE
082600*    FALTANTE DE ESA FILA.
082700 511-RELLENO-ADELANTE SECTION.
082800*    APERTURA: SI FALTA Y YA HAY UN ULTIMO VALOR CONOCIDO, SE
082900*    RELLENA CON ESE VALOR Y SE APAGA LA BANDERA DE FALTANTE; SI
083000*    NO FALTA, EL VALOR DE ESTA FILA PASA A SER EL NUEVO ULTIMO
083100*    VALOR CONOCIDO PARA LAS FILAS SIGUIENTES.
083200     IF FALTA-APERTURA (WKS-I)
083300        IF HAY-ULT-APERTURA
083400           MOVE WKS-ULT-APERTURA TO WKS-T-APERTURA (WKS-I)
083500           MOVE 0 TO WKS-T-FALTA-APERTURA (WKS-I)
083600        END-IF
083700     ELSE
083800        MOVE WKS-T-APERTURA (WKS-I) TO WKS-ULT-APERTURA
083900        MOVE 1 TO WKS-ULT-APERTURA-OK
084000     END-IF
084100*    MAXIMO: MISMO PATRON QUE APERTURA.
084200     IF FALTA-MAXIMO (WKS-I)
084300        IF HAY-ULT-MAXIMO
084400           MOVE WKS-ULT-MAXIMO TO WKS-T-MAXIMO (WKS-I)
084500           MOVE 0 TO WKS-T-FALTA-MAXIMO (WKS-I)
084600        END-IF
084700     ELSE
084800        MOVE WKS-T-MAXIMO (WKS-I) TO WKS-ULT-MAXIMO
084900        MOVE 1 TO WKS-ULT-MAXIMO-OK
085000     END-IF
085100*    MINIMO: MISMO PATRON QUE APERTURA.
085200     IF FALTA-MINIMO (WKS-I)
085300        IF HAY-ULT-MINIMO
085400           MOVE WKS-ULT-MINIMO TO WKS-T-MINIMO (WKS-I)
085500           MOVE 0 TO WKS-T-FALTA-MINIMO (WKS-I)
085600        END-IF
085700     ELSE
085800        MOVE WKS-T-MINIMO (WKS-I) TO WKS-ULT-MINIMO
085900        MOVE 1 TO WKS-ULT-MINIMO-OK
086000     END-IF
086100*    CIERRE: MISMO PATRON QUE APERTURA.  ES EL CAMPO QUE MAS
086200*    IMPORTA RELLENAR PORQUE EL ETIQUETADO (705) NO CORRE SOBRE
086300*    UN CIERRE EN CERO.
086400     IF FALTA-CIERRE (WKS-I)
086500        IF HAY-ULT-CIERRE
086600           MOVE WKS-ULT-CIERRE TO WKS-T-CIERRE (WKS-I)
086700           MOVE 0 TO WKS-T-FALTA-CIERRE (WKS-I)
086800        END-IF
086900     ELSE
087000        MOVE WKS-T-CIERRE (WKS-I) TO WKS-ULT-CIERRE
087100        MOVE 1 TO WKS-ULT-CIERRE-OK
087200     END-IF
087300*    VOLUMEN: MISMO PATRON, AUNQUE EL VOLUMEN NO ENTRA EN EL
087400*    ETIQUETADO NI EN LA RELACION MAXIMO/MINIMO.
087500     IF FALTA-VOLUMEN (WKS-I)
087600        IF HAY-ULT-VOLUMEN
087700           MOVE WKS-ULT-VOLUMEN TO WKS-T-VOLUMEN (WKS-I)
087800           MOVE 0 TO WKS-T-FALTA-VOLUMEN (WKS-I)
087900        END-IF
088000     ELSE
088100        MOVE WKS-T-VOLUMEN (WKS-I) TO WKS-ULT-VOLUMEN
088200        MOVE 1 TO WKS-ULT-VOLUMEN-OK
088300     END-IF.
088400*    NOTESE QUE SI FALTA EL CAMPO Y TODAVIA NO HAY UN ULTIMO
088500*    VALOR CONOCIDO (PRIMERAS FILAS DE LA TABLA), LA BANDERA DE
088600*    FALTANTE QUEDA ENCENDIDA AQUI; 512-RELLENO-ATRAS LA CUBRE
088700*    DESDE EL OTRO EXTREMO DE LA TABLA.
088800 511-RELLENO-ADELANTE-E. EXIT.
088900*    MISMA LOGICA QUE 511 PERO RECORRIENDO LA TABLA DE LA ULTIMA
089000*    FILA A LA PRIMERA, PARA RESOLVER LOS HUECOS QUE QUEDARON AL
089100*    PRINCIPIO DE LA TABLA SIN VALOR ANTERIOR CONOCIDO.
089200 512-RELLENO-ATRAS SECTION.
089300*    APERTURA: AQUI "SIGUIENTE" ES EL PROXIMO VALOR CONOCIDO
089400*    HACIA ADELANTE EN LA TABLA, PORQUE LA PASADA VA DE LA
089500*    ULTIMA FILA A LA PRIMERA.
089600     IF FALTA-APERTURA (WKS-I)
089700        IF HAY-SIG-APERTURA
089800           MOVE WKS-SIG-APERTURA TO WKS-T-APERTURA (WKS-I)
089900           MOVE 0 TO WKS-T-FALTA-APERTURA (WKS-I)
090000        END-IF
090100     ELSE
090200        MOVE WKS-T-APERTURA (WKS-I) TO WKS-SIG-APERTURA
090300        MOVE 1 TO WKS-SIG-APERTURA-OK
090400     END-IF
090500*    MAXIMO: MISMO PATRON QUE APERTURA.
090600     IF FALTA-MAXIMO (WKS-I)
090700        IF HAY-SIG-MAXIMO
090800           MOVE WKS-SIG-MAXIMO TO WKS-T-MAXIMO (WKS-I)
090900           MOVE 0 TO WKS-T-FALTA-MAXIMO (WKS-I)
091000        END-IF
091100     ELSE
091200        MOVE WKS-T-MAXIMO (WKS-I) TO WKS-SIG-MAXIMO
091300        MOVE 1 TO WKS-SIG-MAXIMO-OK
091400     END-IF
091500*    MINIMO: MISMO PATRON QUE APERTURA.
091600     IF FALTA-MINIMO (WKS-I)
091700        IF HAY-SIG-MINIMO
091800           MOVE WKS-SIG-MINIMO TO WKS-T-MINIMO (WKS-I)
091900           MOVE 0 TO WKS-T-FALTA-MINIMO (WKS-I)
092000        END-IF
092100     ELSE
092200        MOVE WKS-T-MINIMO (WKS-I) TO WKS-SIG-MINIMO
092300        MOVE 1 TO WKS-SIG-MINIMO-OK
092400     END-IF
092500*    CIERRE: MISMO PATRON QUE APERTURA.
092600     IF FALTA-CIERRE (WKS-I)
092700        IF HAY-SIG-CIERRE
092800           MOVE WKS-SIG-CIERRE TO WKS-T-CIERRE (WKS-I)
092900           MOVE 0 TO WKS-T-FALTA-CIERRE (WKS-I)
093000        END-IF
093100     ELSE
093200        MOVE WKS-T-CIERRE (WKS-I) TO WKS-SIG-CIERRE
093300        MOVE 1 TO WKS-SIG-CIERRE-OK
093400     END-IF
093500*    VOLUMEN: MISMO PATRON, SIN RELACION CON EL ETIQUETADO.
093600     IF FALTA-VOLUMEN (WKS-I)
093700        IF HAY-SIG-VOLUMEN
093800           MOVE WKS-SIG-VOLUMEN TO WKS-T-VOLUMEN (WKS-I)
093900           MOVE 0 TO WKS-T-FALTA-VOLUMEN (WKS-I)
094000        END-IF
094100     ELSE
094200        MOVE WKS-T-VOLUMEN (WKS-I) TO WKS-SIG-VOLUMEN
094300        MOVE 1 TO WKS-SIG-VOLUMEN-OK
094400     END-IF.
094500 512-RELLENO-ATRAS-E. EXIT.
094600******************************************************************
094700*   520-REPARAR-PRECIOS: PREPROC PASOS 5-6.  EL NUEVO MAXIMO Y   *
094800*   EL NUEVO MINIMO SE CALCULAN CADA UNO SOBRE LOS CUATRO        *
094900*   PRECIOS ORIGINALES (CORRECCION DEL TICKET 242558 - VER       *
095000*   HISTORIAL DE CAMBIOS, 13/10/2023).                           *
095100*   ANTES DE LA CORRECCION DEL TICKET 242558 EL MAXIMO/MINIMO SE *
095200*   RECALCULABAN EN CADENA (MAXIMO CONTRA EL MINIMO YA REPARADO, *
095300*   NO CONTRA EL MINIMO ORIGINAL), LO QUE PODIA DEJAR VALORES    *
095400*   INCONSISTENTES EN CASOS CON VARIOS CAMPOS RELLENADOS.        *
095500******************************************************************
095600 520-REPARAR-PRECIOS SECTION.
095700     PERFORM 521-REPARA-UNA-FILA VARYING WKS-I FROM 1 BY 1
095800             UNTIL WKS-I > WKS-NUM-REGS.
095900 520-REPARAR-PRECIOS-E. EXIT.
096000*    APERTURA/MAXIMO/MINIMO/CIERRE YA VIENEN LIMPIOS DE
096100*    510-RELLENAR-FALTANTES, PERO SU RELACION PUDO QUEDAR MAL
096200*    (P.EJ. UN MAXIMO MENOR QUE EL CIERRE) SI EL RELLENO TOMO
096300*    VALORES DE RUEDAS DISTINTAS.  ESTE PARRAFO RECALCULA EL
096400*    MAXIMO Y EL MINIMO DE LA FILA COMO EL MAYOR Y EL MENOR DE
096500*    LOS CUATRO PRECIOS, GARANTIZANDO LA RELACION CORRECTA.
096600 521-REPARA-UNA-FILA SECTION.
096700*    NUEVO MAXIMO: SE PARTE DE APERTURA Y SE VA SUBIENDO CONTRA
096800*    MAXIMO, MINIMO Y CIERRE, UNO A LA VEZ.
096900     MOVE WKS-T-APERTURA (WKS-I) TO WKS-NUEVO-MAXIMO
097000     IF WKS-T-MAXIMO (WKS-I) > WKS-NUEVO-MAXIMO
097100        MOVE WKS-T-MAXIMO (WKS-I) TO WKS-NUEVO-MAXIMO
097200     END-IF
097300     IF WKS-T-MINIMO (WKS-I) > WKS-NUEVO-MAXIMO
097400        MOVE WKS-T-MINIMO (WKS-I) TO WKS-NUEVO-MAXIMO
097500     END-IF
097600     IF WKS-T-CIERRE (WKS-I) > WKS-NUEVO-MAXIMO
097700        MOVE WKS-T-CIERRE (WKS-I) TO WKS-NUEVO-MAXIMO
097800     END-IF
097900*    NUEVO MINIMO: MISMA IDEA PERO BAJANDO.
098000     MOVE WKS-T-APERTURA (WKS-I) TO WKS-NUEVO-MINIMO
098100     IF WKS-T-MAXIMO (WKS-I) < WKS-NUEVO-MINIMO
098200        MOVE WKS-T-MAXIMO (WKS-I) TO WKS-NUEVO-MINIMO
098300     END-IF
098400     IF WKS-T-MINIMO (WKS-I) < WKS-NUEVO-MINIMO
098500        MOVE WKS-T-MINIMO (WKS-I) TO WKS-NUEVO-MINIMO
098600     END-IF
098700     IF WKS-T-CIERRE (WKS-I) < WKS-NUEVO-MINIMO
098800        MOVE WKS-T-CIERRE (WKS-I) TO WKS-NUEVO-MINIMO
098900     END-IF
099000*    SE REGRESAN LOS DOS VALORES RECALCULADOS A LA TABLA.
099100     MOVE WKS-NUEVO-MAXIMO TO WKS-T-MAXIMO (WKS-I)
099200     MOVE WKS-NUEVO-MINIMO TO WKS-T-MINIMO (WKS-I)
099300*    EL VOLUMEN NEGOCIADO NUNCA PUEDE SER NEGATIVO; SI LLEGO
099400*    NEGATIVO (ERROR DE CAPTURA DEL PROVEEDOR) SE ACOTA A CERO.
099500     IF WKS-T-VOLUMEN (WKS-I) < 0
099600        MOVE 0 TO WKS-T-VOLUMEN (WKS-I)
099700     END-IF.
099800 521-REPARA-UNA-FILA-E. EXIT.
099900******************************************************************
100000*   600-VALIDAR-DATOS: VALIDATE.  SOLO INFORMATIVO - NUNCA       *
100100*   MODIFICA LA TABLA NI DETIENE EL BATCH (VER COMENTARIO DEL    *
100200*   22/03/2024 EN EL HISTORIAL DE CAMBIOS).                      *
100300*   ES UNA SEGUNDA OPINION SOBRE LA TABLA YA LIMPIA: AUNQUE      *
100400*   510-RELLENAR-FALTANTES Y 520-REPARAR-PRECIOS YA CORRIGIERON  *
100500*   LO QUE SE PUDO, EL AREA DE BOLSA QUIERE SABER CUANTAS FILAS  *
100600*   NECESITARON CORRECCION, PARA DECIDIR SI LA FUENTE (EL        *
100700*   PROVEEDOR) NECESITA UN RECLAMO DE CALIDAD DE DATOS.          *
100800******************************************************************
100900 600-VALIDAR-DATOS SECTION.
101000*    LOS NUEVE CONTADORES DE VALIDACION SE REINICIAN EN CADA
101100*    CORRIDA (EL PROGRAMA NO CONSERVA ESTADO ENTRE CORRIDAS).
101200     MOVE 0 TO WKS-VAL-FALTA-FECHA
101300     MOVE 0 TO WKS-VAL-FALTA-APERTURA
101400     MOVE 0 TO WKS-VAL-FALTA-MAXIMO
101500     MOVE 0 TO WKS-VAL-FALTA-MINIMO
101600     MOVE 0 TO WKS-VAL-FALTA-CIERRE
101700     MOVE 0 TO WKS-VAL-DUPLICADOS
101800     MOVE 0 TO WKS-VAL-MAX-ROTO
101900     MOVE 0 TO WKS-VAL-MIN-ROTO
102000     MOVE 0 TO WKS-VAL-NEGATIVOS
102100     PERFORM 601-VALIDA-UNA-FILA VARYING WKS-I FROM 1 BY 1
102200             UNTIL WKS-I > WKS-NUM-REGS
102300*    WKS-VAL-PASO (88 VALIDACION-OK) RESUME LOS NUEVE CONTADORES
102400*    EN UNA SOLA BANDERA PARA QUE 852-IMPRIME-VALIDACION NO
102500*    TENGA QUE REPETIR LA MISMA PRUEBA DE NUEVE CAMPOS.
102600     IF WKS-VAL-FALTA-FECHA    = 0 AND WKS-VAL-FALTA-APERTURA = 0
102700        AND WKS-VAL-FALTA-MAXIMO = 0 AND WKS-VAL-FALTA-MINIMO = 0
102800        AND WKS-VAL-FALTA-CIERRE = 0 AND WKS-VAL-DUPLICADOS   = 0
102900        AND WKS-VAL-MAX-ROTO     = 0 AND WKS-VAL-MIN-ROTO     = 0
103000        AND WKS-VAL-NEGATIVOS    = 0
103100        MOVE 1 TO WKS-VAL-PASO
103200     ELSE
103300        MOVE 0 TO WKS-VAL-PASO
103400     END-IF.
103500 600-VALIDAR-DATOS-E. EXIT.
103600*    NUEVE PRUEBAS INDEPENDIENTES SOBRE LA FILA WKS-I; NINGUNA
103700*    DE ELLAS TOCA LA TABLA, SOLO SUMA A LOS CONTADORES DE
103800*    600-VALIDAR-DATOS.  LOS CONTADORES WKS-VAL-FALTA-xxx SOLO
103900*    DICEN CUANTAS FILAS TUVIERON EL CAMPO AUSENTE; NO DISTINGUEN
104000*    ENTRE "FALTO EN UNA FILA" Y "FALTO EN TODAS" - ESA
104100*    DISTINCION SE HACE EN 852-IMPRIME-VALIDACION, COMPARANDO
104200*    CADA CONTADOR CONTRA WKS-NUM-REGS.
104300 601-VALIDA-UNA-FILA SECTION.
104400*    FECHA AUSENTE: NO DEBERIA PASAR (CTZE-FECHA ES LLAVE DE
104500*    ORDENAMIENTO Y DE ELIMINACION DE DUPLICADOS), PERO SE
104600*    VALIDA IGUAL POR SI EL ARCHIVO DE ENTRADA VIENE CORRUPTO.
104700     IF WKS-T-FECHA (WKS-I) = SPACES
104800        ADD 1 TO WKS-VAL-FALTA-FECHA
104900     END-IF
105000*    LOS CUATRO PRECIOS: A ESTE PUNTO DEL BATCH YA DEBERIAN ESTAR
105100*    RELLENADOS SALVO QUE TODA LA SERIE DE LA ACCION VINIERA SIN
105200*    ESE CAMPO (510-RELLENAR-FALTANTES NO TIENE DE DONDE TOMAR
105300*    UN VALOR VALIDO EN ESE CASO).
105400     IF FALTA-APERTURA (WKS-I)
105500        ADD 1 TO WKS-VAL-FALTA-APERTURA
105600     END-IF
105700     IF FALTA-MAXIMO (WKS-I)
105800        ADD 1 TO WKS-VAL-FALTA-MAXIMO
105900     END-IF
106000     IF FALTA-MINIMO (WKS-I)
106100        ADD 1 TO WKS-VAL-FALTA-MINIMO
106200     END-IF
106300     IF FALTA-CIERRE (WKS-I)
106400        ADD 1 TO WKS-VAL-FALTA-CIERRE
106500     END-IF
106600*    DUPLICADOS: ESTO SOLO PUEDE PASAR SI 500-ELIMINAR-DUPLICADOS
106700*    TUVIERA UN DEFECTO, PORQUE YA DEBERIA HABER QUITADO TODAS
106800*    LAS FECHAS REPETIDAS; SE DEJA LA PRUEBA COMO RED DE
106900*    SEGURIDAD PARA EL REPORTE.
107000     IF WKS-I > 1
107100        IF WKS-T-FECHA (WKS-I) = WKS-T-FECHA (WKS-I - 1)
107200           ADD 1 TO WKS-VAL-DUPLICADOS
107300        END-IF
107400     END-IF
107500*    RELACION MAXIMO: IGUAL QUE SOBRE LA RELACION MINIMO, ESTO
107600*    SOLO PUEDE PASAR SI 520-REPARAR-PRECIOS TUVIERA UN DEFECTO;
107700*    SE RECALCULA AQUI POR SEPARADO (NO SE REUTILIZA EL VALOR YA
107800*    REPARADO) PARA QUE LA VALIDACION SEA INDEPENDIENTE DEL
107900*    PREPROC Y DETECTE UNA REGRESION EN ESE PARRAFO.
108000     MOVE WKS-T-APERTURA (WKS-I) TO WKS-NUEVO-MAXIMO
108100     IF WKS-T-CIERRE (WKS-I) > WKS-NUEVO-MAXIMO
108200        MOVE WKS-T-CIERRE (WKS-I) TO WKS-NUEVO-MAXIMO
108300     END-IF
108400     IF WKS-T-MINIMO (WKS-I) > WKS-NUEVO-MAXIMO
108500        MOVE WKS-T-MINIMO (WKS-I) TO WKS-NUEVO-MAXIMO
108600     END-IF
108700     IF WKS-T-MAXIMO (WKS-I) < WKS-NUEVO-MAXIMO
108800        ADD 1 TO WKS-VAL-MAX-ROTO
108900     END-IF
109000*    RELACION MINIMO: VER COMENTARIO DE ARRIBA.
109100     MOVE WKS-T-APERTURA (WKS-I) TO WKS-NUEVO-MINIMO
109200     IF WKS-T-CIERRE (WKS-I) < WKS-NUEVO-MINIMO
109300        MOVE WKS-T-CIERRE (WKS-I) TO WKS-NUEVO-MINIMO
109400     END-IF
109500     IF WKS-T-MAXIMO (WKS-I) < WKS-NUEVO-MINIMO
109600        MOVE WKS-T-MAXIMO (WKS-I) TO WKS-NUEVO-MINIMO
109700     END-IF
109800     IF WKS-T-MINIMO (WKS-I) > WKS-NUEVO-MINIMO
109900        ADD 1 TO WKS-VAL-MIN-ROTO
110000     END-IF
110100*    PRECIOS NEGATIVOS: NINGUN PRECIO DE UNA ACCION PUEDE SER
110200*    NEGATIVO; SI PASA ES UN ERROR DE CAPTURA DEL PROVEEDOR QUE
110300*    510/520 NO CORRIGEN (SOLO CORRIGEN VOLUMEN NEGATIVO).
110400     IF WKS-T-APERTURA (WKS-I) < 0 OR WKS-T-MAXIMO (WKS-I) < 0
110500        OR WKS-T-MINIMO (WKS-I) < 0 OR WKS-T-CIERRE (WKS-I) < 0
110600        ADD 1 TO WKS-VAL-NEGATIVOS
110700     END-IF.
110800 601-VALIDA-UNA-FILA-E. EXIT.
110900******************************************************************
111000*   700-ETIQUETAR-COTIZACIONES: LABELER.  PARA CADA FILA BUSCA   *
111100*   EL MAXIMO DE "MAXIMO" EN LA VENTANA DE LAS PROXIMAS 10 Y 15  *
111200*   RUEDAS Y LO COMPARA CONTRA EL CIERRE DEL DIA MULTIPLICADO    *
111300*   POR 1.25 Y 1.18 (SIN DIVIDIR, VER WKS-FACTOR-FUERTE/COMPRA). *
111400*   SE MULTIPLICA EL CIERRE EN VEZ DE DIVIDIR EL MAXIMO FUTURO   *
111500*   PORQUE ASI LO DEFINIO EL AREA DE BOLSA EN LA SOLICITUD       *
111600*   ORIGINAL (BPM/RATIONAL 241903): "EL MAXIMO FUTURO ALCANZA O  *
111700*   SUPERA AL CIERRE MAS UN 25% / 18%", NO AL REVES.             *
111800******************************************************************
111900 700-ETIQUETAR-COTIZACIONES SECTION.
112000*    LOS CONTADORES DE LA ESTADISTICA (853-IMPRIME-ESTADISTICAS)
112100*    SE REINICIAN AQUI, UNA SOLA VEZ POR CORRIDA.
112200     MOVE 0 TO WKS-CONT-FUERTE
112300     MOVE 0 TO WKS-CONT-COMPRA
112400     PERFORM 705-ETIQUETAR-UN-REGISTRO VARYING WKS-I FROM 1 BY 1
112500             UNTIL WKS-I > WKS-NUM-REGS.
112600 700-ETIQUETAR-COTIZACIONES-E. EXIT.
112700*    SE ETIQUETA UNA FILA A LA VEZ CON DOS VENTANAS INDEPEN-
112800*    DIENTES (FUERTE Y COMPRA), REUTILIZANDO EL MISMO PARRAFO
112900*    710-BUSCA-MAXIMO-ADELANTE PARA AMBAS; SOLO CAMBIA EL LARGO
113000*    DE LA VENTANA (WKS-VENT-LARGO) Y EL FACTOR DE COMPARACION.
113100 705-ETIQUETAR-UN-REGISTRO SECTION.
113200     MOVE 0 TO WKS-T-ETQ-FUERTE (WKS-I)
113300     MOVE 0 TO WKS-T-ETQ-COMPRA (WKS-I)
113400     MOVE WKS-T-CIERRE (WKS-I) TO WKS-CIERRE-ACTUAL
113500*    SI EL CIERRE DE LA FILA FALTA O NO ES MAYOR A CERO, NO SE
113600*    PUEDE CALCULAR UN UMBRAL VALIDO; AMBAS SEÑALES QUEDAN EN 0
113700*    (VER ACLARACION DEL 22/03/2024 EN EL HISTORIAL DE CAMBIOS).
113800     IF FALTA-CIERRE (WKS-I) OR WKS-CIERRE-ACTUAL NOT > 0
113900        CONTINUE
114000     ELSE
114100*       SEÑAL STRONG BUY: VENTANA DE WKS-VENTANA-FUERTE RUEDAS.
114200        MOVE WKS-VENTANA-FUERTE TO WKS-VENT-LARGO
114300        PERFORM 710-BUSCA-MAXIMO-ADELANTE
114400        IF NOT VENTANA-VACIA
114500           COMPUTE WKS-UMBRAL-CALC =
114600                   WKS-CIERRE-ACTUAL * WKS-FACTOR-FUERTE
114700           IF WKS-VENT-MAX >= WKS-UMBRAL-CALC
114800              MOVE 1 TO WKS-T-ETQ-FUERTE (WKS-I)
114900              ADD 1 TO WKS-CONT-FUERTE
115000           END-IF
115100        END-IF
115200*       SEÑAL BUY: VENTANA DE WKS-VENTANA-COMPRA RUEDAS (MAS
115300*       CORTA Y CON UMBRAL MAS BAJO QUE LA DE STRONG BUY).
115400        MOVE WKS-VENTANA-COMPRA TO WKS-VENT-LARGO
115500        PERFORM 710-BUSCA-MAXIMO-ADELANTE
115600        IF NOT VENTANA-VACIA
115700           COMPUTE WKS-UMBRAL-CALC =
115800                   WKS-CIERRE-ACTUAL * WKS-FACTOR-COMPRA
115900           IF WKS-VENT-MAX >= WKS-UMBRAL-CALC
116000              MOVE 1 TO WKS-T-ETQ-COMPRA (WKS-I)
116100              ADD 1 TO WKS-CONT-COMPRA
116200           END-IF
116300        END-IF
116400     END-IF.
116500 705-ETIQUETAR-UN-REGISTRO-E. EXIT.
116600******************************************************************
116700*   710-BUSCA-MAXIMO-ADELANTE: VENTANA DE WKS-I+1 HASTA          *
116800*   WKS-I+WKS-VENT-LARGO, TRUNCADA AL FINAL DE LA TABLA - BUSCA  *
116900*   EL VALOR MAYOR DEL CAMPO MAXIMO EN ESA VENTANA.              *
117000*   LA VENTANA SE TRUNCA (NO SE EXTIENDE MAS ALLA DE LA ULTIMA   *
117100*   FILA CARGADA) EN VEZ DE RECHAZAR LAS FILAS CERCANAS AL FIN   *
117200*   DEL RANGO, PORQUE EL AREA DE BOLSA PREFIERE UNA VENTANA      *
117300*   CORTA A PERDER EL ETIQUETADO DE LOS ULTIMOS DIAS DEL RANGO.  *
117400******************************************************************
117500 710-BUSCA-MAXIMO-ADELANTE SECTION.
117600     COMPUTE WKS-VENT-DESDE = WKS-I + 1
117700     COMPUTE WKS-VENT-HASTA = WKS-I + WKS-VENT-LARGO
117800     IF WKS-VENT-HASTA > WKS-NUM-REGS
117900        MOVE WKS-NUM-REGS TO WKS-VENT-HASTA
118000     END-IF
118100*    SI NO QUEDA NINGUNA FILA ADELANTE (LA FILA WKS-I ES DE LAS
118200*    ULTIMAS DEL RANGO) LA VENTANA QUEDA VACIA Y NO HAY SEÑAL.
118300     IF WKS-VENT-DESDE > WKS-VENT-HASTA
118400        MOVE 1 TO WKS-VENT-VACIA
118500     ELSE
118600        MOVE 0 TO WKS-VENT-VACIA
118700        MOVE WKS-T-MAXIMO (WKS-VENT-DESDE) TO WKS-VENT-MAX
118800        PERFORM 711-COMPARA-MAXIMO-VENTANA VARYING WKS-K
118900                FROM WKS-VENT-DESDE BY 1
119000                UNTIL WKS-K > WKS-VENT-HASTA
119100     END-IF.
119200 710-BUSCA-MAXIMO-ADELANTE-E. EXIT.
119300*    COMPARA UNA SOLA FILA DE LA VENTANA CONTRA EL MAXIMO
119400*    ENCONTRADO HASTA AHORA (WKS-VENT-MAX) Y LO ACTUALIZA.
119500*    WKS-VENT-MAX YA VIENE INICIALIZADO EN 710 CON LA PRIMERA
119600*    FILA DE LA VENTANA, ASI QUE AQUI SOLO FALTA COMPARAR DESDE
119700*    LA SEGUNDA EN ADELANTE.
119800 711-COMPARA-MAXIMO-VENTANA SECTION.
119900     IF WKS-T-MAXIMO (WKS-K) > WKS-VENT-MAX
120000        MOVE WKS-T-MAXIMO (WKS-K) TO WKS-VENT-MAX
120100     END-IF.
120200 711-COMPARA-MAXIMO-VENTANA-E. EXIT.
120300******************************************************************
120400*   800-ESCRIBIR-SALIDA: ESCRIBE EL ARCHIVO CTZSAL EN ORDEN      *
120500*   ASCENDENTE DE FECHA (LA TABLA YA VIENE ORDENADA).            *
120600*   CORRE DESPUES DE 850-IMPRIMIR-REPORTE (VER 000-MAIN) PORQUE  *
120700*   EL REPORTE SOLO LEE LA TABLA EN MEMORIA Y NO DEPENDE DE QUE  *
120800*   CTZSAL YA ESTE ESCRITO.                                      *
120900******************************************************************
121000 800-ESCRIBIR-SALIDA SECTION.
121100     PERFORM 801-ESCRIBE-UN-REGISTRO VARYING WKS-I FROM 1 BY 1
121200             UNTIL WKS-I > WKS-NUM-REGS.
121300 800-ESCRIBIR-SALIDA-E. EXIT.
121400*    ARMA EL RENGLON DE CTZSAL CAMPO POR CAMPO A PARTIR DE LA
121500*    FILA WKS-I DE LA TABLA EN MEMORIA.  LOS CAMPOS DE MERCADO/
121600*    ISIN/CIERRE AJUSTADO/MONTO NEGOCIADO Y LA BITACORA DE
121700*    PROCESO (VER CTZSAL1) NO SE MUEVEN AQUI - QUEDAN EN SUS
121800*    VALORES DE INICIALIZACION HASTA QUE SE DEFINA QUIEN LOS
121900*    LLENA (VER NOTA EN EL COPYBOOK).
122000 801-ESCRIBE-UN-REGISTRO SECTION.
122100*    FECHA/CODIGO Y LOS CUATRO PRECIOS + VOLUMEN, YA LIMPIOS POR
122200*    EL PREPROC (500/510/520).
122300     MOVE WKS-T-FECHA      (WKS-I) TO CTZS-FECHA
122400     MOVE WKS-T-CODIGO     (WKS-I) TO CTZS-CODIGO
122500     MOVE WKS-T-APERTURA   (WKS-I) TO CTZS-APERTURA
122600     MOVE WKS-T-MAXIMO     (WKS-I) TO CTZS-MAXIMO
122700     MOVE WKS-T-MINIMO     (WKS-I) TO CTZS-MINIMO
122800     MOVE WKS-T-CIERRE     (WKS-I) TO CTZS-CIERRE
122900     MOVE WKS-T-VOLUMEN    (WKS-I) TO CTZS-VOLUMEN
123000*    LAS DOS BANDERAS DE ETIQUETA, YA CALCULADAS EN
123100*    700-ETIQUETAR-COTIZACIONES PARA TODA LA TABLA.
123200     MOVE WKS-T-ETQ-FUERTE (WKS-I) TO CTZS-ETQ-FUERTE
123300     MOVE WKS-T-ETQ-COMPRA (WKS-I) TO CTZS-ETQ-COMPRA
123400     WRITE REG-CTZSAL.
123500 801-ESCRIBE-UN-REGISTRO-E. EXIT.
123600******************************************************************
123700*   850-IMPRIMIR-REPORTE: ARMA TODO EL REPORTE DE SALIDA EN EL   *
123800*   ORDEN PEDIDO POR EL AREA DE BOLSA (ENCABEZADO, VALIDACION,   *
123900*   ESTADISTICA DE ETIQUETAS Y LISTADO DE DETALLE).              *
124000*   LOS RENGLONES SE ARMAN CON PERFORM ... THRU ... -E, AL       *
124100*   ESTILO DE SEND-MAP/SEND-MAP-E DE JM47ADM (BPM/RATIONAL       *
124200*   250110), EN VEZ DE PERFORM SUELTOS.                          *
124300******************************************************************
124400 850-IMPRIMIR-REPORTE SECTION.
124500*    ENCABEZADO: PARAMETROS DE JOB Y CONTEOS DEL LOADER/PREPROC.
124600     PERFORM 851-IMPRIME-ENCABEZADO
124700                             THRU 851-IMPRIME-ENCABEZADO-E
124800*    VALIDACION: RESULTADO DE 600-VALIDAR-DATOS.
124900     PERFORM 852-IMPRIME-VALIDACION
125000                             THRU 852-IMPRIME-VALIDACION-E
125100*    ESTADISTICA: CUANTAS FILAS QUEDARON CON CADA SEÑAL Y SU
125200*    PORCENTAJE SOBRE EL TOTAL DE FILAS CARGADAS.
125300     PERFORM 853-IMPRIME-ESTADISTICAS
125400                             THRU 853-IMPRIME-ESTADISTICAS-E
125500*    LISTADO DE DETALLE: PRIMEROS 20, TODOS LOS STRONG BUY Y
125600*    TODOS LOS BUY, CADA UNO CON SU PROPIO ENCABEZADO DE
125700*    COLUMNAS (857).
125800     PERFORM 854-IMPRIME-PRIMEROS-20
125900                             THRU 854-IMPRIME-PRIMEROS-20-E
126000     PERFORM 855-IMPRIME-SENAL-FUERTE
126100                             THRU 855-IMPRIME-SENAL-FUERTE-E
126200     PERFORM 856-IMPRIME-SENAL-COMPRA
126300                             THRU 856-IMPRIME-SENAL-COMPRA-E.
126400 850-IMPRIMIR-REPORTE-E. EXIT.
126500*    ENCABEZADO DEL REPORTE: REPITE LOS TRES PARAMETROS DEL JOB
126600*    Y LOS TRES CONTEOS DEL LOADER/PREPROC (LEIDOS, CARGADOS EN
126700*    RANGO, DESPUES DE PREPROC) PARA QUE EL OPERADOR PUEDA
126800*    COMPARAR DE UN VISTAZO CUANTAS FILAS SE PERDIERON EN CADA
126900*    PASO (FILTRO DE FECHAS, ELIMINACION DE DUPLICADOS).
127000 851-IMPRIME-ENCABEZADO SECTION.
127100     DISPLAY '***************************************************'
127200     DISPLAY '*  ETQCOT1 - ETIQUETADO DE COTIZACIONES DIARIAS  *'
127300     DISPLAY '***************************************************'
127400     DISPLAY 'CODIGO SOLICITADO   (PARM) : ' WKS-PARM-CODIGO
127500     DISPLAY 'FECHA INICIO        (PARM) : ' WKS-PARM-FECHA-INI
127600     DISPLAY 'FECHA FIN           (PARM) : ' WKS-PARM-FECHA-FIN
127700     MOVE WKS-NUM-LEIDOS TO WKS-MASCARA-CANT
127800     DISPLAY 'REGISTROS LEIDOS DE CTZENT    : ' WKS-MASCARA-CANT
127900     MOVE WKS-NUM-CARGADOS TO WKS-MASCARA-CANT
128000     DISPLAY 'REGISTROS CARGADOS EN RANGO   : ' WKS-MASCARA-CANT
128100*    FECHA MINIMA Y MAXIMA YA SE CAPTURARON EN
128200*    395-CAPTURA-RANGO-FECHAS; AQUI SOLO SE MUESTRAN EN LAS DOS
128300*    MASCARAS (AAAA-MM-DD TAL COMO VIENE Y DD/MM/AAAA, ESTILO
128400*    QUE USABA MORAS1 CON WKS-FECHA-R).
128500     DISPLAY 'FECHA MINIMA CARGADA             : ' WKS-FECHA-MIN
128600             ' (' WKS-FMIN-DIA '/' WKS-FMIN-MES '/' WKS-FMIN-ANIO
128700             ')'
128800     DISPLAY 'FECHA MAXIMA CARGADA             : ' WKS-FECHA-MAX
128900             ' (' WKS-FMAX-DIA '/' WKS-FMAX-MES '/' WKS-FMAX-ANIO
129000             ')'
129100     MOVE WKS-NUM-REGS TO WKS-MASCARA-CANT
129200     DISPLAY 'REGISTROS DESPUES DE PREPROC  : ' WKS-MASCARA-CANT.
129300 851-IMPRIME-ENCABEZADO-E. EXIT.
129400******************************************************************
129500*   852-IMPRIME-VALIDACION: RESULTADO DE 600-VALIDAR-DATOS.      *
129600*   SI WKS-VAL-PASO ESTA EN 1 (88 VALIDACION-OK) SE IMPRIME UN   *
129700*   SOLO RENGLON; SI NO, SE IMPRIME UN RENGLON POR CADA FALLA    *
129800*   QUE TENGA CONTEO MAYOR A CERO.                               *
129900*   AUDITORIA DE ESTANDARES (BPM/RATIONAL 250425 - VER           *
130000*   HISTORIAL DE CAMBIOS): ADEMAS DEL CONTEO PARCIAL, CADA UNO   *
130100*   DE LOS CINCO CAMPOS (FECHA/APERTURA/MAXIMO/MINIMO/CIERRE)    *
130200*   SE COMPARA CONTRA WKS-NUM-REGS PARA DISTINGUIR "FALTO EN     *
130300*   ALGUNAS FILAS" DE "FALTO EN TODAS LAS FILAS DE LA CORRIDA" - *
130400*   ESTA SEGUNDA CONDICION ES UN PROBLEMA DE FUENTE DE DATOS     *
130500*   DISTINTO (TODA LA COLUMNA VIENE VACIA EN CTZENT, NO SOLO     *
130600*   ALGUNAS RUEDAS) Y EL AREA DE BOLSA LO QUIERE VER COMO SU     *
130700*   PROPIO RENGLON, NO MEZCLADO CON EL CONTEO PARCIAL.           *
130800******************************************************************
130900 852-IMPRIME-VALIDACION SECTION.
131000     IF VALIDACION-OK
131100        DISPLAY 'VALIDACION: PASO SIN NOVEDAD'
131200     ELSE
131300        DISPLAY 'VALIDACION: SE DETECTARON LAS SIGUIENTES FALLAS:'
131400*       FECHA AUSENTE: CONTEO PARCIAL Y, SI APLICA, EL AVISO DE
131500*       QUE FALTO EN TODAS LAS FILAS CARGADAS.
131600        IF WKS-VAL-FALTA-FECHA > 0
131700           MOVE WKS-VAL-FALTA-FECHA TO WKS-MASCARA-CANT
131800           DISPLAY '  - FECHA AUSENTE .............: '
131900                   WKS-MASCARA-CANT ' REGISTRO(S)'
132000           IF WKS-VAL-FALTA-FECHA = WKS-NUM-REGS
132100              DISPLAY '  - FECHA AUSENTE EN TODOS LOS REGISTROS'
132200           END-IF
132300        END-IF
132400*       APERTURA AUSENTE: MISMO PATRON QUE FECHA.
132500        IF WKS-VAL-FALTA-APERTURA > 0
132600           MOVE WKS-VAL-FALTA-APERTURA TO WKS-MASCARA-CANT
132700           DISPLAY '  - APERTURA AUSENTE ..........: '
132800                   WKS-MASCARA-CANT ' REGISTRO(S)'
132900           IF WKS-VAL-FALTA-APERTURA = WKS-NUM-REGS
133000              DISPLAY
133100                 '  - APERTURA AUSENTE EN TODOS LOS REGISTROS'
133200           END-IF
133300        END-IF
133400*       MAXIMO AUSENTE: MISMO PATRON QUE FECHA.
133500        IF WKS-VAL-FALTA-MAXIMO > 0
133600           MOVE WKS-VAL-FALTA-MAXIMO TO WKS-MASCARA-CANT
133700           DISPLAY '  - MAXIMO AUSENTE ............: '
133800                   WKS-MASCARA-CANT ' REGISTRO(S)'
133900           IF WKS-VAL-FALTA-MAXIMO = WKS-NUM-REGS
134000              DISPLAY
134100                 '  - MAXIMO AUSENTE EN TODOS LOS REGISTROS'
134200           END-IF
134300        END-IF
134400*       MINIMO AUSENTE: MISMO PATRON QUE FECHA.
134500        IF WKS-VAL-FALTA-MINIMO > 0
134600           MOVE WKS-VAL-FALTA-MINIMO TO WKS-MASCARA-CANT
134700           DISPLAY '  - MINIMO AUSENTE ............: '
134800                   WKS-MASCARA-CANT ' REGISTRO(S)'
134900           IF WKS-VAL-FALTA-MINIMO = WKS-NUM-REGS
135000              DISPLAY
135100                 '  - MINIMO AUSENTE EN TODOS LOS REGISTROS'
135200           END-IF
135300        END-IF
135400*       CIERRE AUSENTE: MISMO PATRON QUE FECHA.  ES EL CAMPO MAS
135500*       CRITICO PORQUE SIN CIERRE NO HAY ETIQUETADO (VER 705).
135600        IF WKS-VAL-FALTA-CIERRE > 0
135700           MOVE WKS-VAL-FALTA-CIERRE TO WKS-MASCARA-CANT
135800           DISPLAY '  - CIERRE AUSENTE ............: '
135900                   WKS-MASCARA-CANT ' REGISTRO(S)'
136000           IF WKS-VAL-FALTA-CIERRE = WKS-NUM-REGS
136100              DISPLAY
136200                 '  - CIERRE AUSENTE EN TODOS LOS REGISTROS'
136300           END-IF
136400        END-IF
136500*       LAS DEMAS FALLAS (DUPLICADOS, RELACION ROTA, NEGATIVOS)
136600*       SON RED DE SEGURIDAD SOBRE 500/520 Y NO TIENEN UNA
136700*       CONDICION DE "TODOS LOS REGISTROS" PROPIA EN EL PEDIDO
136800*       DEL AREA DE BOLSA; SOLO SE REPORTA EL CONTEO PARCIAL.
136900        IF WKS-VAL-DUPLICADOS > 0
137000           MOVE WKS-VAL-DUPLICADOS TO WKS-MASCARA-CANT
137100           DISPLAY '  - FECHAS DUPLICADAS .........: '
137200                   WKS-MASCARA-CANT ' REGISTRO(S)'
137300        END-IF
137400        IF WKS-VAL-MAX-ROTO > 0
137500           MOVE WKS-VAL-MAX-ROTO TO WKS-MASCARA-CANT
137600           DISPLAY '  - RELACION MAXIMO ROTA .......: '
137700                   WKS-MASCARA-CANT ' REGISTRO(S)'
137800        END-IF
137900        IF WKS-VAL-MIN-ROTO > 0
138000           MOVE WKS-VAL-MIN-ROTO TO WKS-MASCARA-CANT
138100           DISPLAY '  - RELACION MINIMO ROTA .......: '
138200                   WKS-MASCARA-CANT ' REGISTRO(S)'
138300        END-IF
138400        IF WKS-VAL-NEGATIVOS > 0
138500           MOVE WKS-VAL-NEGATIVOS TO WKS-MASCARA-CANT
138600           DISPLAY '  - PRECIOS NEGATIVOS ..........: '
138700                   WKS-MASCARA-CANT ' REGISTRO(S)'
138800        END-IF
138900     END-IF.
139000 852-IMPRIME-VALIDACION-E. EXIT.
139100 
139200******************************************************************
139300*   853-IMPRIME-ESTADISTICAS: PORCENTAJE DE FILAS CON CADA       *
139400*   SEÑAL SOBRE EL TOTAL DE FILAS CARGADAS (WKS-NUM-REGS).  EL   *
139500*   AREA DE BOLSA PIDIO EL PORCENTAJE, NO SOLO EL CONTEO, PARA   *
139600*   COMPARAR CORRIDAS DE DISTINTO TAMAÑO ENTRE SI (BPM/RATIONAL  *
139700*   241903).  SI WKS-NUM-REGS FUERA CERO EL PROGRAMA YA HABRIA   *
139800*   TERMINADO EN 300-VALIDAR-PARAMETROS, ASI QUE NO HACE FALTA   *
139900*   PROTEGER ESTA DIVISION.                                      *
140000******************************************************************
140100 853-IMPRIME-ESTADISTICAS SECTION.
140200     COMPUTE WKS-PORC-FUERTE ROUNDED =
140300             (WKS-CONT-FUERTE / WKS-NUM-REGS) * 100
140400     COMPUTE WKS-PORC-COMPRA ROUNDED =
140500             (WKS-CONT-COMPRA / WKS-NUM-REGS) * 100
140600     MOVE WKS-CONT-FUERTE TO WKS-MASCARA-CANT
140700     MOVE WKS-PORC-FUERTE TO WKS-MASCARA-PORC
140800     DISPLAY 'STRONG BUY : ' WKS-MASCARA-CANT
140900             ' (' WKS-MASCARA-PORC '%)'
141000     MOVE WKS-CONT-COMPRA TO WKS-MASCARA-CANT
141100     MOVE WKS-PORC-COMPRA TO WKS-MASCARA-PORC
141200     DISPLAY 'BUY        : ' WKS-MASCARA-CANT
141300             ' (' WKS-MASCARA-PORC '%)'.
141400 853-IMPRIME-ESTADISTICAS-E. EXIT.
141500******************************************************************
141600*   854-IMPRIME-PRIMEROS-20: MUESTRA DE LAS PRIMERAS 20 FILAS    *
141700*   (O MENOS, SI LA CORRIDA TRAE MENOS DE 20) PARA QUE EL        *
141800*   OPERADOR PUEDA REVISAR A OJO QUE EL ETIQUETADO TENGA SENTIDO *
141900*   SIN TENER QUE ABRIR CTZSAL.  WKS-TOPE-20 EVITA UN SUBSCRIPT  *
142000*   FUERA DE RANGO EN 858 CUANDO LA TABLA TIENE MENOS DE 20      *
142100*   FILAS (TICKET BPM/RATIONAL 242100, VER HISTORIAL).           *
142200******************************************************************
142300 854-IMPRIME-PRIMEROS-20 SECTION.
142400     IF WKS-NUM-REGS < 20
142500        MOVE WKS-NUM-REGS TO WKS-TOPE-20
142600     ELSE
142700        MOVE 20 TO WKS-TOPE-20
142800     END-IF
142900     DISPLAY ' '
143000     DISPLAY 'PRIMEROS ' WKS-TOPE-20 ' REGISTROS ETIQUETADOS:'
143100     PERFORM 857-IMPRIME-ENC-DETALLE
143200                             THRU 857-IMPRIME-ENC-DETALLE-E
143300     PERFORM 858-IMPRIME-LINEA-DETALLE
143400                             THRU 858-IMPRIME-LINEA-DETALLE-E
143500                             VARYING WKS-I FROM 1 BY 1
143600             UNTIL WKS-I > WKS-TOPE-20.
143700 854-IMPRIME-PRIMEROS-20-E. EXIT.
143800******************************************************************
143900*   855-IMPRIME-SENAL-FUERTE: RECORRE TODA LA TABLA Y, POR CADA  *
144000*   FILA, DELEGA EN 859 LA DECISION DE IMPRIMIRLA O NO.  SE      *
144100*   RECORRE TODA LA TABLA (NO SOLO LAS 20 PRIMERAS) PORQUE UNA   *
144200*   SEÑAL STRONG BUY PUEDE CAER EN CUALQUIER PARTE DE LA         *
144300*   CORRIDA, NO SOLO AL PRINCIPIO.                               *
144400******************************************************************
144500 855-IMPRIME-SENAL-FUERTE SECTION.
144600     DISPLAY ' '
144700     DISPLAY 'REGISTROS CON SEÑAL STRONG BUY:'
144800     PERFORM 857-IMPRIME-ENC-DETALLE
144900                             THRU 857-IMPRIME-ENC-DETALLE-E
145000     PERFORM 859-IMPRIME-SI-FUERTE
145100                             THRU 859-IMPRIME-SI-FUERTE-E
145200                             VARYING WKS-I FROM 1 BY 1
145300             UNTIL WKS-I > WKS-NUM-REGS.
145400 855-IMPRIME-SENAL-FUERTE-E. EXIT.
145500*    859-IMPRIME-SI-FUERTE: CONDICION DE IMPRESION PARA 855 -
145600*    SOLO LAS FILAS CON CTZS-ETQ-FUERTE EN 1 (88 HAY-SENAL-FUERTE
145700*    DEL LAYOUT CTZSAL1, VER 705-ETIQUETAR-UN-REGISTRO).
145800*    SE PRUEBA WKS-T-ETQ-FUERTE DE LA TABLA EN MEMORIA, NO
145900*    CTZS-ETQ-FUERTE DEL RENGLON DE SALIDA, PORQUE A ESTE PUNTO
146000*    EL REPORTE (850) CORRE ANTES DE ESCRIBIR CTZSAL (800).
146100 859-IMPRIME-SI-FUERTE SECTION.
146200     IF WKS-T-ETQ-FUERTE (WKS-I) = 1
146300        PERFORM 858-IMPRIME-LINEA-DETALLE
146400                             THRU 858-IMPRIME-LINEA-DETALLE-E
146500     END-IF.
146600 859-IMPRIME-SI-FUERTE-E. EXIT.
146700******************************************************************
146800*   856-IMPRIME-SENAL-COMPRA: MISMO PATRON QUE 855 PERO PARA LA  *
146900*   SEÑAL BUY, DELEGANDO EN 860 LA DECISION POR FILA.            *
147000******************************************************************
147100 856-IMPRIME-SENAL-COMPRA SECTION.
147200     DISPLAY ' '
147300     DISPLAY 'REGISTROS CON SEÑAL BUY:'
147400     PERFORM 857-IMPRIME-ENC-DETALLE
147500                             THRU 857-IMPRIME-ENC-DETALLE-E
147600     PERFORM 860-IMPRIME-SI-COMPRA
147700                             THRU 860-IMPRIME-SI-COMPRA-E
147800                             VARYING WKS-I FROM 1 BY 1
147900             UNTIL WKS-I > WKS-NUM-REGS.
148000 856-IMPRIME-SENAL-COMPRA-E. EXIT.
148100*    860-IMPRIME-SI-COMPRA: CONDICION DE IMPRESION PARA 856 -
148200*    SOLO LAS FILAS CON CTZS-ETQ-COMPRA EN 1 (88 HAY-SENAL-COMPRA
148300*    DEL LAYOUT CTZSAL1).
148400*    UNA FILA PUEDE TENER AMBAS BANDERAS EN 1 A LA VEZ (STRONG
148500*    BUY IMPLICA BUY, VER 705); POR ESO APARECE TANTO EN EL
148600*    LISTADO DE 855 COMO EN EL DE 856.
148700 860-IMPRIME-SI-COMPRA SECTION.
148800     IF WKS-T-ETQ-COMPRA (WKS-I) = 1
148900        PERFORM 858-IMPRIME-LINEA-DETALLE
149000                             THRU 858-IMPRIME-LINEA-DETALLE-E
149100     END-IF.
149200 860-IMPRIME-SI-COMPRA-E. EXIT.
149300******************************************************************
149400*   857-IMPRIME-ENC-DETALLE: ENCABEZADO DE COLUMNAS DEL LISTADO  *
149500*   DE DETALLE (FECHA, CODIGO, APERTURA, MAXIMO, MINIMO, CIERRE, *
149600*   VOLUMEN, STRONG BUY, BUY).  SE LLAMA UNA VEZ AL PRINCIPIO DE *
149700*   CADA UNO DE LOS TRES BLOQUES DE DETALLE (854/855/856) PARA   *
149800*   QUE CADA BLOQUE QUEDE LEGIBLE POR SI SOLO EN EL SYSOUT.      *
149900******************************************************************
150000 857-IMPRIME-ENC-DETALLE SECTION.
150100     DISPLAY
150200     'FECHA      CODIGO  APERTURA    MAXIMO    MINIMO    CIERRE'
150300     '        VOLUMEN F B'.
150400 857-IMPRIME-ENC-DETALLE-E. EXIT.
150500******************************************************************
150600*   858-IMPRIME-LINEA-DETALLE: ARMA Y MUESTRA UN RENGLON DEL     *
150700*   LISTADO DE DETALLE PARA LA FILA WKS-I.  LAS COLUMNAS F Y B   *
150800*   SON LAS DOS BANDERAS DE ETIQUETA (0/1), NO UN SI/NO LITERAL, *
150900*   PARA QUE EL RENGLON QUEPA EN 80 COLUMNAS DE SYSOUT.          *
151000******************************************************************
151100 858-IMPRIME-LINEA-DETALLE SECTION.
151200     MOVE WKS-T-FECHA      (WKS-I) TO WKS-LD-FECHA
151300     MOVE WKS-T-CODIGO     (WKS-I) TO WKS-LD-CODIGO
151400     MOVE WKS-T-APERTURA   (WKS-I) TO WKS-LD-APERTURA
151500     MOVE WKS-T-MAXIMO     (WKS-I) TO WKS-LD-MAXIMO
151600     MOVE WKS-T-MINIMO     (WKS-I) TO WKS-LD-MINIMO
151700     MOVE WKS-T-CIERRE     (WKS-I) TO WKS-LD-CIERRE
151800     MOVE WKS-T-VOLUMEN    (WKS-I) TO WKS-LD-VOLUMEN
151900     MOVE WKS-T-ETQ-FUERTE (WKS-I) TO WKS-LD-FUERTE
152000     MOVE WKS-T-ETQ-COMPRA (WKS-I) TO WKS-LD-COMPRA
152100*    WKS-LINEA-DETALLE (GRUPO DE IMPRESION) YA TIENE LOS
152200*    SEPARADORES Y MASCARAS DE CADA CAMPO DEFINIDOS EN WORKING-
152300*    STORAGE; AQUI SOLO SE LLENAN LOS CAMPOS ELEMENTALES.
152400     DISPLAY WKS-LINEA-DETALLE.
152500 858-IMPRIME-LINEA-DETALLE-E. EXIT.
152600******************************************************************
152700*   861-IMPRIME-TRAILER: CONFIRMA EL FIN DEL PROCESO Y EL        *
152800*   NOMBRE DEL ARCHIVO DE SALIDA YA ESCRITO.  ES EL UNICO        *
152900*   RENGLON QUE EL OPERADOR NECESITA VER PARA SABER QUE EL JOB   *
153000*   LLEGO AL FINAL SIN ABEND, AUN SI NO LEE EL RESTO DEL SYSOUT. *
153100******************************************************************
153200 861-IMPRIME-TRAILER SECTION.
153300     DISPLAY ' '
153400     DISPLAY '***************************************************'
153500     DISPLAY '*  ETQCOT1 TERMINO NORMALMENTE.                 *'
153600     DISPLAY '*  ARCHIVO DE SALIDA: CTZSAL                    *'
153700     DISPLAY '*************************************************'.
153800 861-IMPRIME-TRAILER-E. EXIT.
153900******************************************************************
154000*   900-CERRAR-ARCHIVOS: CIERRE DE CTZENT Y CTZSAL.  SE LLAMA    *
154100*   DESDE 000-MAIN DESPUES DE 850-IMPRIMIR-REPORTE, SIN IMPORTAR *
154200*   SI LA VALIDACION ENCONTRO FALLAS, PORQUE CTZSAL YA QUEDO     *
154300*   ESCRITO EN 800-ESCRIBIR-SALIDA ANTES DEL REPORTE.            *
154400******************************************************************
154500 900-CERRAR-ARCHIVOS SECTION.
154600     CLOSE CTZENT
154700     CLOSE CTZSAL.
154800 900-CERRAR-ARCHIVOS-E. EXIT.
