000100******************************************************************
000200*                                                                *
000300*   COPYBOOK   : CTZENT1                                        *
000400*   APLICACION : BOLSA DE VALORES - ETIQUETADO DE COTIZACIONES  *
000500*   DESCRIPCION: LAYOUT DEL REGISTRO DE ENTRADA (UN REGISTRO     *
000600*               POR DIA BURSATIL) DEL ARCHIVO CTZENT.  LINE      *
000700*               SEQUENTIAL, UN REGISTRO POR RENGLON, CON UN      *
000800*               FILLER DE UNA POSICION ENTRE CAMPO Y CAMPO.      *
000900*   LONGITUD  : 194 POSICIONES                                   *
001000*                                                                *
001100*   LOS CAMPOS DE PRECIO Y VOLUMEN VIAJAN EN ZONA (DISPLAY)      *
001200*   IGUAL QUE CUALQUIER OTRO CAMPO NUMERICO DE LA CASA; CUANDO   *
001300*   EL DATO NO SE CONOCE EL CAMPO LLEGA EN BLANCO.  EL PROGRAMA  *
001400*   QUE CONSUME ESTE COPY DEBE PROBAR "IS NUMERIC" SOBRE LA      *
001500*   VISTA REDEFINIDA (REG-CTZENT-NUM) ANTES DE USAR EL CAMPO;    *
001600*   VER 320-PROCESA-UN-CTZENT EN ETQCOT1.                        *
001700*                                                                *
001800*   LOS CAMPOS DESDE CTZE-MERCADO HASTA CTZE-USUARIO-CARGA SON   *
001900*   LAS COLUMNAS DE IDENTIFICACION Y BITACORA QUE EL PROVEEDOR   *
002000*   Y EL PROCESO DE CARGA YA TRAEN EN EL ARCHIVO PLANO PERO QUE  *
002100*   ETQCOT1 NO USA (SOLO LOS 7 CAMPOS DE PRECIO/VOLUMEN/FECHA/   *
002200*   CODIGO SON CONSUMIDOS POR EL PROGRAMA).                      *
002300*                                                                *
002400******************************************************************
002500*   HISTORIAL DE CAMBIOS AL LAYOUT                               *
002600*   ---------------------------------------------------------   *
002700*   19/03/1988  ERD  CREACION ORIGINAL, SOLO FECHA/CODIGO/CIERRE *
002800*   04/11/1991  MCH  SE AGREGAN APERTURA, MAXIMO Y MINIMO        *
002900*   27/02/1995  ERD  SE AGREGA VOLUMEN 9(12)  - REQ. DE BOLSA    *
003000*   14/09/1998  MCH  REVISION Y2K: CTZE-FECHA PASA A AAAA-MM-DD  *
003100*               (ANTES DD-MM-AA) PARA EVITAR AMBIGUEDAD DE SIGLO *
003200*   08/05/2007  PEDR SE AGREGA LA VISTA REG-CTZENT-NUM PARA NO   *
003300*               TENER QUE DUPLICAR EL REDEFINES EN CADA PROGRAMA *
003400*               QUE LEE EL ARCHIVO CTZENT                        *
003500*   21/07/2023  PEDR SIN CAMBIOS DE LAYOUT; SOLO SE DOCUMENTA EL *
003600*               USO DEL CAMPO PARA EL NUEVO ETQCOT1 (TICKET      *
003700*               BPM/RATIONAL 241903 - ETIQUETADO STRONG BUY/BUY) *
003800*   10/01/2025  JMZ  AUDITORIA DE ESTANDARES (BPM/RATIONAL       *
003900*               250110): SE AMPLIA EL LAYOUT DE 80 A 194         *
004000*               POSICIONES CON LAS COLUMNAS DE MERCADO/MONEDA/   *
004100*               ISIN/TIPO DE CAMBIO QUE EL PROVEEDOR YA ENTREGA  *
004200*               Y CON LA BITACORA DE CARGA (LOTE/FECHA/USUARIO)  *
004300*               QUE EL JCL DE RECEPCION ESTAMPA SOBRE EL MISMO   *
004400*               RENGLON.  ETQCOT1 NO LAS USA; QUEDAN RESERVADAS. *
004500******************************************************************
004600 01  REG-CTZENT.
004700*--------------------------------------------------------------*
004800*    FECHA DE LA COTIZACION, FORMATO AAAA-MM-DD.  EL ARCHIVO    *
004900*    NO GARANTIZA QUE VENGA ORDENADO NI SIN REPETIDOS; ESO LO   *
005000*    RESUELVE 400-ORDENAR-TABLA Y 500-ELIMINAR-DUPLICADOS.      *
005100*--------------------------------------------------------------*
005200     02  CTZE-FECHA               PIC X(10).
005300     02  FILLER                   PIC X(01).
005400*--------------------------------------------------------------*
005500*    CODIGO DE LA ACCION (EJ. "7203").  SI VIENE EN BLANCO SE   *
005600*    SUSTITUYE POR EL CODIGO RECIBIDO COMO PARAMETRO DEL JOB    *
005700*    (VER 100-ACEPTAR-PARAMETROS).                              *
005800*--------------------------------------------------------------*
005900     02  CTZE-CODIGO              PIC X(05).
006000     02  FILLER                   PIC X(01).
006100*--------------------------------------------------------------*
006200*    IDENTIFICACION DE MERCADO/MONEDA/INSTRUMENTO QUE TRAE EL   *
006300*    PROVEEDOR.  NO SE VALIDAN NI SE USAN EN ESTE PROGRAMA -    *
006400*    RESERVADAS PARA CUANDO SE ATIENDAN OTRAS BOLSAS.           *
006500*--------------------------------------------------------------*
006600     02  CTZE-MERCADO             PIC X(04).
006700     02  FILLER                   PIC X(01).
006800     02  CTZE-MONEDA              PIC X(03).
006900     02  FILLER                   PIC X(01).
007000     02  CTZE-ISIN                PIC X(12).
007100     02  FILLER                   PIC X(01).
007200     02  CTZE-TIPO-CAMBIO         PIC X(09).
007300     02  FILLER                   PIC X(01).
007400*--------------------------------------------------------------*
007500*    PRECIOS DEL DIA, EN ZONA, 7 ENTEROS Y 2 DECIMALES.  SI EL  *
007600*    PROVEEDOR NO LO REPORTO EL CAMPO LLEGA EN BLANCO - SE      *
007700*    RELLENA EN 510-RELLENAR-FALTANTES.                         *
007800*--------------------------------------------------------------*
007900     02  CTZE-APERTURA            PIC X(09).
008000     02  FILLER                   PIC X(01).
008100     02  CTZE-MAXIMO              PIC X(09).
008200     02  FILLER                   PIC X(01).
008300     02  CTZE-MINIMO              PIC X(09).
008400     02  FILLER                   PIC X(01).
008500     02  CTZE-CIERRE              PIC X(09).
008600     02  FILLER                   PIC X(01).
008700*--------------------------------------------------------------*
008800*    CIERRE AJUSTADO POR DIVIDENDOS/SPLITS QUE EL PROVEEDOR     *
008900*    AGREGO EN 2025.  NO LO USA ESTE PROGRAMA (SOLO CTZE-CIERRE)*
009000*--------------------------------------------------------------*
009100     02  CTZE-CIERRE-AJUSTADO     PIC X(09).
009200     02  FILLER                   PIC X(01).
009300*--------------------------------------------------------------*
009400*    VOLUMEN NEGOCIADO (ACCIONES), ENTERO EN ZONA.  PUEDE       *
009500*    VENIR EN BLANCO O CON SIGNO NEGATIVO POR ERROR DEL         *
009600*    PROVEEDOR; SE ACOTA A CERO COMO MINIMO EN                  *
009700*    520-REPARAR-PRECIOS.                                       *
009800*--------------------------------------------------------------*
009900     02  CTZE-VOLUMEN             PIC X(12).
010000     02  FILLER                   PIC X(01).
010100*--------------------------------------------------------------*
010200*    MONTO NEGOCIADO Y NUMERO DE OPERACIONES DE LA RUEDA, MAS   *
010300*    EL INDICADOR DE RUEDA SUSPENDIDA Y LA SECUENCIA INTERNA    *
010400*    DEL PROVEEDOR - COLUMNAS INFORMATIVAS, NO CONSUMIDAS.      *
010500*--------------------------------------------------------------*
010600     02  CTZE-MONTO-NEGOCIADO     PIC X(14).
010700     02  FILLER                   PIC X(01).
010800     02  CTZE-NUM-OPERACIONES     PIC X(08).
010900     02  FILLER                   PIC X(01).
011000     02  CTZE-IND-SUSPENDIDA      PIC X(01).
011100         88  CTZE-RUEDA-SUSPENDIDA        VALUE 'S'.
011200         88  CTZE-RUEDA-NORMAL            VALUE 'N'.
011300     02  FILLER                   PIC X(01).
011400     02  CTZE-SECUENCIA-PROVEEDOR PIC X(06).
011500     02  FILLER                   PIC X(01).
011600*--------------------------------------------------------------*
011700*    BITACORA DE CARGA QUE ESTAMPA EL JCL DE RECEPCION AL       *
011800*    DEJAR EL ARCHIVO LISTO PARA ETQCOT1 (LOTE, FECHA Y         *
011900*    USUARIO DEL JOB QUE LO RECIBIO DEL CUSTODIO).              *
012000*--------------------------------------------------------------*
012100     02  CTZE-FECHA-RECEPCION     PIC X(10).
012200     02  FILLER                   PIC X(01).
012300     02  CTZE-LOTE-CARGA          PIC X(08).
012400     02  FILLER                   PIC X(01).
012500     02  CTZE-USUARIO-CARGA       PIC X(08).
012600     02  FILLER                   PIC X(01).
012700*--------------------------------------------------------------*
012800*    RESERVA PARA CRECIMIENTO FUTURO DEL LAYOUT.                *
012900*--------------------------------------------------------------*
013000     02  FILLER                   PIC X(20).
013100*
013200******************************************************************
013300*   VISTA NUMERICA DEL MISMO REGISTRO, PARA PROBAR "IS NUMERIC" *
013400*   Y PARA OPERAR LOS CAMPOS DIRECTAMENTE SIN MOVIMIENTOS        *
013500*   INTERMEDIOS.  MISMAS POSICIONES, MISMA LONGITUD (194).       *
013600*   SOLO SE TIPIFICAN LOS 5 CAMPOS QUE 321-CARGA-CAMPOS-         *
013700*   NUMERICOS REALMENTE PRUEBA; EL RESTO QUEDA COMO FILLER.      *
013800******************************************************************
013900 01  REG-CTZENT-NUM REDEFINES REG-CTZENT.
014000     02  FILLER                   PIC X(10).
014100     02  FILLER                   PIC X(01).
014200     02  FILLER                   PIC X(05).
014300     02  FILLER                   PIC X(01).
014400     02  FILLER                   PIC X(04).
014500     02  FILLER                   PIC X(01).
014600     02  FILLER                   PIC X(03).
014700     02  FILLER                   PIC X(01).
014800     02  FILLER                   PIC X(12).
014900     02  FILLER                   PIC X(01).
015000     02  FILLER                   PIC X(09).
015100     02  FILLER                   PIC X(01).
015200     02  CTZE-APERTURA-N          PIC S9(7)V99.
015300     02  FILLER                   PIC X(01).
015400     02  CTZE-MAXIMO-N            PIC S9(7)V99.
015500     02  FILLER                   PIC X(01).
015600     02  CTZE-MINIMO-N            PIC S9(7)V99.
015700     02  FILLER                   PIC X(01).
015800     02  CTZE-CIERRE-N            PIC S9(7)V99.
015900     02  FILLER                   PIC X(01).
016000     02  FILLER                   PIC X(09).
016100     02  FILLER                   PIC X(01).
016200     02  CTZE-VOLUMEN-N           PIC S9(12).
016300     02  FILLER                   PIC X(01).
016400     02  FILLER                   PIC X(14).
016500     02  FILLER                   PIC X(01).
016600     02  FILLER                   PIC X(08).
016700     02  FILLER                   PIC X(01).
016800     02  FILLER                   PIC X(01).
016900     02  FILLER                   PIC X(01).
017000     02  FILLER                   PIC X(06).
017100     02  FILLER                   PIC X(01).
017200     02  FILLER                   PIC X(10).
017300     02  FILLER                   PIC X(01).
017400     02  FILLER                   PIC X(08).
017500     02  FILLER                   PIC X(01).
017600     02  FILLER                   PIC X(08).
017700     02  FILLER                   PIC X(01).
017800     02  FILLER                   PIC X(20).
